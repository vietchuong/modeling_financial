000100*****************************************************************
000200*                                                               *
000300*   ASSUMPRM  --  VALUATION RUN ASSUMPTIONS RECORD              *
000400*                                                               *
000500*   ONE RECORD PER RUN.  HOLDS THE COMPANY IDENTIFICATION AND   *
000600*   EVERY GROWTH/DISCOUNT/MULTIPLE ASSUMPTION THE FOUR ENGINE   *
000700*   PROGRAMS NEED.  RATES ARE DECIMAL FRACTIONS (0.0500 = 5%).  *
000800*   SHARES IN MILLIONS, MONETARY AMOUNTS IN CURRENCY UNITS      *
000900*   UNLESS OTHERWISE NOTED AT POINT OF USE.                     *
001000*                                                               *
001100*****************************************************************
001200*   M A I N T E N A N C E   H I S T O R Y                       *
001300*   DATE       BY    REQUEST     DESCRIPTION                    *
001400*   --------   ----  ----------  ------------------------------*
001500*   08/14/86   RMH   WP-1042     ORIGINAL LAYOUT -- DCF FIELDS  *
001600*                                ONLY.                         *
001700*   06/09/90   RMH   WP-1587     ADDED CAPM FIELDS (RISK-FREE,  *
001800*                                BETA, MARKET PREMIUM) FOR THE  *
001900*                                FCFE AND DDM ENGINES.          *
002000*   04/22/94   GFC   WP-2208     ADDED EPS/BVPS FOR RELATIVE    *
002100*                                VALUATION.                     *
002200*   02/03/99   DKT   Y2K-0077    REVIEWED -- NO 2-DIGIT YEAR    *
002300*                                FIELDS IN THIS RECORD.         *
002400*****************************************************************
002500 01  ASSUMP-REC.
002600     05  ASMP-COMPANY-NAME       PIC X(30).
002700     05  ASMP-SHARES-OUT         PIC 9(07)V9(02).
002800     05  ASMP-CURRENT-PRICE      PIC 9(09).
002900     05  ASMP-REV-GROWTH         PIC S9(01)V9(04).
003000     05  ASMP-NI-GROWTH          PIC S9(01)V9(04).
003100     05  ASMP-TAX-RATE           PIC 9(01)V9(04).
003200     05  ASMP-TERM-GROWTH        PIC S9(01)V9(04).
003300     05  ASMP-RISK-FREE          PIC 9(01)V9(04).
003400     05  ASMP-BETA               PIC 9(01)V9(04).
003500     05  ASMP-MARKET-PREMIUM     PIC 9(01)V9(04).
003600     05  ASMP-COST-DEBT          PIC 9(01)V9(04).
003700     05  ASMP-DEBT-EQUITY        PIC 9(02)V9(04).
003800     05  ASMP-DDM-G-HIGH         PIC 9(01)V9(04).
003900     05  ASMP-EPS                PIC S9(07)V9(02).
004000     05  ASMP-BVPS               PIC S9(07)V9(02).
004100     05  FILLER                  PIC X(03).
