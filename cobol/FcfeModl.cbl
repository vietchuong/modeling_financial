000100*****************************************************************
000200*                                                               *
000300*                        F C F E M O D L                        *
000400*                        ---------                               *
000500*                                                               *
000600*   FREE-CASH-FLOW-TO-EQUITY (FCFE) ENGINE OF THE EQUITY        *
000700*   VALUATION BATCH RUN.  SECOND PROGRAM IN THE JOB STREAM --   *
000800*   OPENS THE REPORT FILE EXTEND SO ITS BLOCK FOLLOWS DCFMODEL'S *
000900*   WITHOUT DISTURBING WHAT DCFMODEL ALREADY WROTE.             *
001000*                                                               *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    FCFEMODL.
001400 AUTHOR.        R M HOLLOWAY.
001500 INSTALLATION.  CORPORATE FINANCIAL SYSTEMS.
001600 DATE-WRITTEN.  06/09/90.
001700 DATE-COMPILED.
001800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
001900*****************************************************************
002000*   M A I N T E N A N C E   H I S T O R Y                       *
002100*   DATE       BY    REQUEST     DESCRIPTION                    *
002200*   --------   ----  ----------  ------------------------------*
002300*   06/09/90   RMH   WP-1587     ORIGINAL PROGRAM.              *
002400*   04/22/94   GFC   WP-2208     ADDED THE TERMINAL-PERCENT-OF- *
002500*                                VALUE LINE TO THE PRINTOUT.    *
002600*   02/03/99   DKT   Y2K-0077    REVIEWED EVERY PIC CLAUSE --   *
002700*                                NONE FOUND TO WINDOW.          *
002800*   03/17/03   SLP   WP-3008     ADDED FILE-STATUS DECLARATIVES.*
002900*   07/08/09   SLP   WP-3402     GUARDED THE TERMINAL-VALUE     *
003000*                                PERPETUITY THE SAME WAY AS     *
003100*                                DCFMODEL -- ZERO, NOT ABEND,    *
003200*                                WHEN KE DOES NOT EXCEED G.     *
003300*   01/06/11   TJW   WP-3588     CLEANED UP PARAGRAPH NUMBERING.*
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-4381.
003800 OBJECT-COMPUTER. IBM-4381.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS RATE-SIGN-CLASS IS "+" THRU "+", "-" THRU "-"
004200     SWITCH-0 IS SW-RERUN-FLAG ON STATUS IS RERUN-REQUESTED
004300                               OFF STATUS IS NOT-RERUN.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DERV-FILE   ASSIGN TO DERVIN
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS FS-DERV-FILE.
004900     SELECT ASSUMP-FILE ASSIGN TO ASSUMPIN
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS FS-ASSUMP-FILE.
005200     SELECT REPORT-FILE ASSIGN TO VALRPT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-REPORT-FILE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  DERV-FILE
005900     LABEL RECORD IS STANDARD.
006000     COPY DERVREC.
006100
006200 FD  ASSUMP-FILE
006300     LABEL RECORD IS STANDARD.
006400     COPY ASSUMPRM.
006500
006600 FD  REPORT-FILE
006700     LABEL RECORD IS STANDARD.
006800 01  REPORT-LINE                 PIC X(132).
006900
007000 WORKING-STORAGE SECTION.
007100 77  FS-DERV-FILE                PIC 9(02)      VALUE ZEROES.
007200 77  FS-ASSUMP-FILE              PIC 9(02)      VALUE ZEROES.
007300 77  FS-REPORT-FILE              PIC 9(02)      VALUE ZEROES.
007400 77  WS-YEAR-IDX                 PIC S9(02) COMP VALUE ZERO.
007500 77  WS-SENS-KE-IDX              PIC S9(02) COMP VALUE ZERO.
007600 77  WS-SENS-G-IDX               PIC S9(02) COMP VALUE ZERO.
007650 77  WS-SENS-YEAR-IDX            PIC S9(02) COMP VALUE ZERO.
007660 77  WS-SENS-DISC-FACTOR         PIC S9(01)V9(08) VALUE ZERO.
007670 77  WS-SENS-PV-FCFE-TOTAL       PIC S9(11)V9(02) VALUE ZERO.
007700
007800 78  CTE-01                                     VALUE 1.
007900 78  CTE-02                                     VALUE 2.
008000 78  CTE-03                                     VALUE 3.
008100 78  CTE-04                                     VALUE 4.
008200 78  CTE-05                                     VALUE 5.
008300
008400*    HISTORICAL FCFE AND PAYOUT SERIES.
008500 01  WS-HISTORICAL-SERIES.
008600     05  WS-HIST-NWC             OCCURS 5 TIMES
008700                                 PIC S9(11)V9(02) VALUE ZERO.
008800     05  WS-HIST-DELTA-NWC       OCCURS 5 TIMES
008900                                 PIC S9(11)V9(02) VALUE ZERO.
009000     05  WS-HIST-FCFE            OCCURS 5 TIMES
009100                                 PIC S9(11)V9(02) VALUE ZERO.
009200     05  WS-HIST-PAYOUT          OCCURS 5 TIMES
009300                                 PIC S9(01)V9(06) VALUE ZERO.
009350     05  FILLER                  PIC X(03).
009400 01  WS-HIST-SERIES-FLAT-VIEW REDEFINES WS-HISTORICAL-SERIES.
009500     05  WS-HIST-MONEY-SET       OCCURS 3 TIMES.
009600         10  WS-HIST-MONEY-YR    OCCURS 5 TIMES
009700                                 PIC S9(11)V9(02).
009800     05  FILLER                  PIC S9(01)V9(06) OCCURS 5 TIMES.
009850     05  FILLER                  PIC X(03).
009900
010000*    CAPM WORK AREA.
010100 01  WS-CAPM-COMPONENTS.
010200     05  WS-COST-EQUITY          PIC S9(01)V9(06) VALUE ZERO.
010300     05  FILLER                  PIC X(06).
010400
010500*    FIVE-YEAR FCFE PROJECTION.
010600 01  WS-PROJECTION-SERIES.
010700     05  WS-PROJ-BASE-REV        PIC S9(11)V9(02) VALUE ZERO.
010800     05  WS-PROJ-REV             OCCURS 5 TIMES
010900                                 PIC S9(11)V9(02) VALUE ZERO.
011000     05  WS-PROJ-NI              OCCURS 5 TIMES
011100                                 PIC S9(11)V9(02) VALUE ZERO.
011200     05  WS-PROJ-DEPR            OCCURS 5 TIMES
011300                                 PIC S9(11)V9(02) VALUE ZERO.
011400     05  WS-PROJ-CAPEX           OCCURS 5 TIMES
011500                                 PIC S9(11)V9(02) VALUE ZERO.
011600     05  WS-PROJ-NWC             OCCURS 5 TIMES
011700                                 PIC S9(11)V9(02) VALUE ZERO.
011800     05  WS-PROJ-DELTA-NWC       OCCURS 5 TIMES
011900                                 PIC S9(11)V9(02) VALUE ZERO.
012000     05  WS-PROJ-NETBORR         OCCURS 5 TIMES
012100                                 PIC S9(11)V9(02) VALUE ZERO.
012200     05  WS-PROJ-FCFE            OCCURS 5 TIMES
012300                                 PIC S9(11)V9(02) VALUE ZERO.
012400     05  WS-DISC-FACTOR          OCCURS 5 TIMES
012500                                 PIC S9(01)V9(06) VALUE ZERO.
012600     05  WS-PROJ-PV-FCFE         OCCURS 5 TIMES
012700                                 PIC S9(11)V9(02) VALUE ZERO.
012750     05  FILLER                  PIC X(04).
012800 01  WS-PROJECTION-FLAT-VIEW REDEFINES WS-PROJECTION-SERIES.
012900     05  FILLER                  PIC S9(11)V9(02).
013000     05  WS-PROJ-MONEY-SET       OCCURS 7 TIMES.
013100         10  WS-PROJ-MONEY-YR    OCCURS 5 TIMES
013200                                 PIC S9(11)V9(02).
013300     05  FILLER                  PIC S9(01)V9(06) OCCURS 5 TIMES.
013400     05  FILLER                  PIC S9(11)V9(02) OCCURS 5 TIMES.
013450     05  FILLER                  PIC X(04).
013500
013600 01  WS-VALUATION-RESULTS.
013700     05  WS-PV-FCFE-TOTAL        PIC S9(11)V9(02) VALUE ZERO.
013800     05  WS-TERM-FCFE             PIC S9(11)V9(02) VALUE ZERO.
013900     05  WS-TERMINAL-VALUE       PIC S9(11)V9(02) VALUE ZERO.
014000     05  WS-PV-TERMINAL          PIC S9(11)V9(02) VALUE ZERO.
014100     05  WS-EQUITY-VALUE         PIC S9(11)V9(02) VALUE ZERO.
014200     05  WS-TERMINAL-PCT         PIC S9(03)V9(02) VALUE ZERO.
014300     05  WS-VALUE-PER-SHARE      PIC S9(09)V9(02) VALUE ZERO.
014400     05  FILLER                  PIC X(06).
014500 01  WS-VALUATION-RESULTS-FLAT-VIEW
014600                                 REDEFINES WS-VALUATION-RESULTS.
014700     05  WS-VR-FLAT-MONEY        PIC S9(11)V9(02) OCCURS 5 TIMES.
014800     05  WS-VR-FLAT-PCT          PIC S9(03)V9(02).
014900     05  WS-VR-FLAT-VPS          PIC S9(09)V9(02).
015000     05  FILLER                  PIC X(06).
015100
015200 01  WS-SENSITIVITY-GRID.
015300     05  WS-SENS-KE-VAL          OCCURS 3 TIMES
015400                                 PIC S9(01)V9(06) VALUE ZERO.
015500     05  WS-SENS-G-VAL           OCCURS 3 TIMES
015600                                 PIC S9(01)V9(06) VALUE ZERO.
015650     05  WS-SENS-VPS-ROW         OCCURS 3 TIMES.
015660         10  WS-SENS-VPS         OCCURS 3 TIMES
015670                                 PIC S9(09)V9(02) VALUE ZERO.
015680     05  FILLER                  PIC X(06).
016000
016100 01  WS-REPORT-LINES.
016200     05  WS-BLOCK-HEADING-LINE.
016300         10  FILLER              PIC X(24)
016400                         VALUE "FCFE VALUATION".
016500         10  FILLER              PIC X(108) VALUE SPACES.
016600     05  WS-ASSUMPTION-LINE.
016700         10  FILLER              PIC X(20) VALUE SPACES.
016800         10  DET-ASSUMP-LABEL    PIC X(20) VALUE SPACES.
016900         10  DET-ASSUMP-PCT      PIC ZZ9.9   VALUE ZERO.
017000         10  FILLER              PIC X(01) VALUE "%".
017100         10  FILLER              PIC X(90) VALUE SPACES.
017200     05  WS-RESULT-LINE.
017300         10  FILLER              PIC X(20) VALUE SPACES.
017400         10  DET-RESULT-LABEL    PIC X(22) VALUE SPACES.
017500         10  DET-RESULT-AMOUNT   PIC Z,ZZZ,ZZZ,ZZ9.99
017600                                 VALUE ZERO.
017700         10  FILLER              PIC X(86) VALUE SPACES.
017800     05  WS-VPS-LINE.
017900         10  FILLER              PIC X(20) VALUE
018000                         "VALUE PER SHARE   : ".
018100         10  DET-VPS             PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
018200         10  FILLER              PIC X(93) VALUE SPACES.
018300     05  WS-SENS-HEADING-LINE.
018400         10  DET-SENS-CORNER     PIC X(09) VALUE "KE\\G    ".
018500         10  DET-SENS-G-HDR      PIC X(11) OCCURS 3 TIMES.
018600         10  FILLER              PIC X(90) VALUE SPACES.
018700     05  WS-SENS-DETAIL-LINE.
018750         10  FILLER              PIC X(03) VALUE "KE=".
018760         10  DET-SENS-K-PCT      PIC ZZ9.9 VALUE ZERO.
018770         10  FILLER              PIC X(01) VALUE "%".
018900         10  DET-SENS-CELL       PIC Z,ZZZ,ZZ9 OCCURS 3 TIMES.
019000         10  FILLER              PIC X(90) VALUE SPACES.
019100
019200 PROCEDURE DIVISION.
019300 DECLARATIVES.
019400 FILE-ERROR-HANDLER SECTION.
019500     USE AFTER ERROR PROCEDURE ON DERV-FILE
019600                                   ASSUMP-FILE
019700                                   REPORT-FILE.
019800 900000-DECL-STATUS-CHECK.
019900     DISPLAY SPACE
020000     DISPLAY "+---+----+---+----+---+----+"
020100     DISPLAY "| FCFEMODL FILE STATUS ERROR |"
020200     DISPLAY "+---+----+---+----+---+----+"
020300     DISPLAY "| DERVIN   STATUS: [" FS-DERV-FILE   "]."
020400     DISPLAY "| ASSUMPIN STATUS: [" FS-ASSUMP-FILE "]."
020500     DISPLAY "| VALRPT   STATUS: [" FS-REPORT-FILE "]."
020600     DISPLAY "+---+----+---+----+---+----+".
020700 END DECLARATIVES.
020800
020900 MAIN-PARAGRAPH.
021000     PERFORM 100000-START-BEGIN-PROGRAM
021100        THRU 100000-FINISH-BEGIN-PROGRAM
021200
021300     PERFORM 200000-START-COMPUTE-HISTORICAL-FCFE
021400        THRU 200000-FINISH-COMPUTE-HISTORICAL-FCFE
021500
021600     PERFORM 300000-START-COMPUTE-COST-OF-EQUITY
021700        THRU 300000-FINISH-COMPUTE-COST-OF-EQUITY
021800
021900     PERFORM 400000-START-PROJECT-FIVE-YEARS
022000        THRU 400000-FINISH-PROJECT-FIVE-YEARS
022100
022200     PERFORM 500000-START-COMPUTE-EQUITY-VALUE
022300        THRU 500000-FINISH-COMPUTE-EQUITY-VALUE
022400
022500     PERFORM 600000-START-PRINT-FCFE-BLOCK
022600        THRU 600000-FINISH-PRINT-FCFE-BLOCK
022700
022800     PERFORM 700000-START-PRINT-SENSITIVITY-TABLE
022900        THRU 700000-FINISH-PRINT-SENSITIVITY-TABLE
023000
023100     CLOSE DERV-FILE ASSUMP-FILE REPORT-FILE
023200
023300     STOP RUN.
023400
023500 100000-START-BEGIN-PROGRAM.
023600     OPEN INPUT  DERV-FILE
023700     OPEN INPUT  ASSUMP-FILE
023800     OPEN EXTEND REPORT-FILE
023900
024000     READ DERV-FILE RECORD
024100         AT END
024200             DISPLAY "FCFEMODL -- DERVIN IS EMPTY. RUN ABORTED."
024300             STOP RUN
024400     END-READ
024500
024600     READ ASSUMP-FILE RECORD
024700         AT END
024800             DISPLAY "FCFEMODL -- ASSUMPIN IS EMPTY. RUN ABORTED."
024900             STOP RUN
025000     END-READ.
025100 100000-FINISH-BEGIN-PROGRAM.
025200     EXIT.
025300
025400*    HISTORICAL FCFE(I) = NI(I)+DEPR(I)-CAPEX(I)-DELTA-NWC(I)
025500*    +NETBORR(I), WITH DELTA-NWC(1) FORCED TO ZERO.  PAYOUT(I) =
025600*    DIV(I)/NI(I), ZERO WHEN NI(I) IS ZERO.
025700 200000-START-COMPUTE-HISTORICAL-FCFE.
025800     MOVE DERV-NWC(1) TO WS-HIST-NWC(1)
025900     MOVE DERV-NWC(2) TO WS-HIST-NWC(2)
026000     MOVE DERV-NWC(3) TO WS-HIST-NWC(3)
026100     MOVE DERV-NWC(4) TO WS-HIST-NWC(4)
026200     MOVE DERV-NWC(5) TO WS-HIST-NWC(5)
026300     MOVE ZERO TO WS-HIST-DELTA-NWC(1)
026400
026500     PERFORM 210000-START-ONE-HIST-YEAR
026600        THRU 210000-FINISH-ONE-HIST-YEAR
026700     VARYING WS-YEAR-IDX FROM CTE-01 BY CTE-01
026800       UNTIL WS-YEAR-IDX GREATER CTE-05.
026900 200000-FINISH-COMPUTE-HISTORICAL-FCFE.
027000     EXIT.
027100
027200 210000-START-ONE-HIST-YEAR.
027300     IF WS-YEAR-IDX GREATER CTE-01
027400         COMPUTE WS-HIST-DELTA-NWC(WS-YEAR-IDX) =
027500                 WS-HIST-NWC(WS-YEAR-IDX) -
027600                 WS-HIST-NWC(WS-YEAR-IDX - 1)
027700     END-IF
027800
027900     COMPUTE WS-HIST-FCFE(WS-YEAR-IDX) =
028000             DERV-NI(WS-YEAR-IDX) + DERV-DEPR(WS-YEAR-IDX) -
028100             DERV-CAPEX(WS-YEAR-IDX) -
028200             WS-HIST-DELTA-NWC(WS-YEAR-IDX) +
028300             DERV-NETBORR(WS-YEAR-IDX)
028400
028500     IF DERV-NI(WS-YEAR-IDX) NOT EQUAL ZERO
028600         COMPUTE WS-HIST-PAYOUT(WS-YEAR-IDX) =
028700                 DERV-DIV(WS-YEAR-IDX) / DERV-NI(WS-YEAR-IDX)
028800     ELSE
028900         MOVE ZERO TO WS-HIST-PAYOUT(WS-YEAR-IDX)
029000     END-IF.
029100 210000-FINISH-ONE-HIST-YEAR.
029200     EXIT.
029300
029400*    COST OF EQUITY BY CAPM -- SAME FORMULA AS DCFMODEL'S KE.
029500 300000-START-COMPUTE-COST-OF-EQUITY.
029600     COMPUTE WS-COST-EQUITY =
029700             ASMP-RISK-FREE + ASMP-BETA * ASMP-MARKET-PREMIUM.
029800 300000-FINISH-COMPUTE-COST-OF-EQUITY.
029900     EXIT.
030000
030100*    PROJECTION BASE REVENUE IS THE LAST HISTORICAL REVENUE WHEN
030200*    IT IS PRESENT, OTHERWISE THE LAST HISTORICAL NET INCOME
030300*    GROSSED UP AT A 20 PERCENT MARGIN.  NET NEW BORROWING IS
030400*    HELD AT ZERO, THE SHOP'S STANDING DEFAULT.
030500 400000-START-PROJECT-FIVE-YEARS.
030600     IF DERV-REV(5) NOT EQUAL ZERO
030700         MOVE DERV-REV(5) TO WS-PROJ-BASE-REV
030800     ELSE
030900         COMPUTE WS-PROJ-BASE-REV = DERV-NI(5) / 0.20
031000     END-IF
031100
031200     PERFORM 410000-START-ONE-PROJECTION-YEAR
031300        THRU 410000-FINISH-ONE-PROJECTION-YEAR
031400     VARYING WS-YEAR-IDX FROM CTE-01 BY CTE-01
031500       UNTIL WS-YEAR-IDX GREATER CTE-05.
031600 400000-FINISH-PROJECT-FIVE-YEARS.
031700     EXIT.
031800
031900 410000-START-ONE-PROJECTION-YEAR.
032000     IF WS-YEAR-IDX EQUAL CTE-01
032100         COMPUTE WS-PROJ-REV(WS-YEAR-IDX) =
032200                 WS-PROJ-BASE-REV * (1 + ASMP-REV-GROWTH)
032300         COMPUTE WS-PROJ-NI(WS-YEAR-IDX) =
032400                 DERV-NI(5) * (1 + ASMP-NI-GROWTH)
032500     ELSE
032600         COMPUTE WS-PROJ-REV(WS-YEAR-IDX) =
032700                 WS-PROJ-REV(WS-YEAR-IDX - 1) *
032800                 (1 + ASMP-REV-GROWTH)
032900         COMPUTE WS-PROJ-NI(WS-YEAR-IDX) =
033000                 WS-PROJ-NI(WS-YEAR-IDX - 1) *
033100                 (1 + ASMP-NI-GROWTH)
033200     END-IF
033300
033400     COMPUTE WS-PROJ-DEPR(WS-YEAR-IDX) =
033500             WS-PROJ-REV(WS-YEAR-IDX) * 0.02
033600     COMPUTE WS-PROJ-CAPEX(WS-YEAR-IDX) =
033700             WS-PROJ-REV(WS-YEAR-IDX) * 0.02
033800     COMPUTE WS-PROJ-NWC(WS-YEAR-IDX) =
033900             WS-PROJ-REV(WS-YEAR-IDX) * 0.10
034000
034100     IF WS-YEAR-IDX EQUAL CTE-01
034200         COMPUTE WS-PROJ-DELTA-NWC(WS-YEAR-IDX) =
034300                 WS-PROJ-NWC(WS-YEAR-IDX) - WS-HIST-NWC(5)
034400     ELSE
034500         COMPUTE WS-PROJ-DELTA-NWC(WS-YEAR-IDX) =
034600                 WS-PROJ-NWC(WS-YEAR-IDX) -
034700                 WS-PROJ-NWC(WS-YEAR-IDX - 1)
034800     END-IF
034900
035000     MOVE ZERO TO WS-PROJ-NETBORR(WS-YEAR-IDX)
035100
035200     COMPUTE WS-PROJ-FCFE(WS-YEAR-IDX) =
035300             WS-PROJ-NI(WS-YEAR-IDX) + WS-PROJ-DEPR(WS-YEAR-IDX)
035400             - WS-PROJ-CAPEX(WS-YEAR-IDX)
035500             - WS-PROJ-DELTA-NWC(WS-YEAR-IDX)
035600             + WS-PROJ-NETBORR(WS-YEAR-IDX)
035700
035800     COMPUTE WS-DISC-FACTOR(WS-YEAR-IDX) =
035900             1 / ((1 + WS-COST-EQUITY) ** WS-YEAR-IDX)
036000     COMPUTE WS-PROJ-PV-FCFE(WS-YEAR-IDX) =
036100             WS-PROJ-FCFE(WS-YEAR-IDX) *
036200             WS-DISC-FACTOR(WS-YEAR-IDX).
036300 410000-FINISH-ONE-PROJECTION-YEAR.
036400     EXIT.
036500
036600*    EQUITY VALUE = SUM OF DISCOUNTED PROJECTION YEARS PLUS THE
036700*    DISCOUNTED TERMINAL VALUE.  TERMINAL VALUE IS ZERO WHEN KE
036800*    DOES NOT EXCEED THE TERMINAL GROWTH RATE.
036900 500000-START-COMPUTE-EQUITY-VALUE.
037000     COMPUTE WS-PV-FCFE-TOTAL =
037100             WS-PROJ-PV-FCFE(1) + WS-PROJ-PV-FCFE(2) +
037200             WS-PROJ-PV-FCFE(3) + WS-PROJ-PV-FCFE(4) +
037300             WS-PROJ-PV-FCFE(5)
037400
037500     IF WS-COST-EQUITY NOT GREATER ASMP-TERM-GROWTH
037600         MOVE ZERO TO WS-TERMINAL-VALUE
037700         MOVE ZERO TO WS-PV-TERMINAL
037800     ELSE
037900         COMPUTE WS-TERM-FCFE =
038000                 WS-PROJ-FCFE(5) * (1 + ASMP-TERM-GROWTH)
038100         COMPUTE WS-TERMINAL-VALUE =
038200                 WS-TERM-FCFE / (WS-COST-EQUITY -
038300                                  ASMP-TERM-GROWTH)
038400         COMPUTE WS-PV-TERMINAL =
038500                 WS-TERMINAL-VALUE /
038600                 ((1 + WS-COST-EQUITY) ** CTE-05)
038700     END-IF
038800
038900     COMPUTE WS-EQUITY-VALUE = WS-PV-FCFE-TOTAL + WS-PV-TERMINAL
039000
039100     IF WS-EQUITY-VALUE NOT EQUAL ZERO
039200         COMPUTE WS-TERMINAL-PCT ROUNDED =
039300                 WS-PV-TERMINAL / WS-EQUITY-VALUE * 100
039400     ELSE
039500         MOVE ZERO TO WS-TERMINAL-PCT
039600     END-IF
039700
039800     IF ASMP-SHARES-OUT GREATER ZERO
039900         COMPUTE WS-VALUE-PER-SHARE ROUNDED =
040000                 WS-EQUITY-VALUE / ASMP-SHARES-OUT * 1000
040100     ELSE
040200         MOVE ZERO TO WS-VALUE-PER-SHARE
040300     END-IF.
040400 500000-FINISH-COMPUTE-EQUITY-VALUE.
040500     EXIT.
040600
040700 600000-START-PRINT-FCFE-BLOCK.
040800     MOVE SPACES TO REPORT-LINE
040900     WRITE REPORT-LINE
041000     WRITE REPORT-LINE FROM WS-BLOCK-HEADING-LINE
041100     MOVE SPACES TO REPORT-LINE
041200     WRITE REPORT-LINE
041300
041400     MOVE "NI GROWTH RATE      " TO DET-ASSUMP-LABEL
041500     COMPUTE DET-ASSUMP-PCT = ASMP-NI-GROWTH * 100
041600     WRITE REPORT-LINE FROM WS-ASSUMPTION-LINE
041700
041800     MOVE "TERMINAL GROWTH     " TO DET-ASSUMP-LABEL
041900     COMPUTE DET-ASSUMP-PCT = ASMP-TERM-GROWTH * 100
042000     WRITE REPORT-LINE FROM WS-ASSUMPTION-LINE
042100
042200     MOVE "COST OF EQUITY (KE) " TO DET-ASSUMP-LABEL
042300     COMPUTE DET-ASSUMP-PCT = WS-COST-EQUITY * 100
042400     WRITE REPORT-LINE FROM WS-ASSUMPTION-LINE
042500
042600     MOVE "  RISK-FREE RATE    " TO DET-ASSUMP-LABEL
042700     COMPUTE DET-ASSUMP-PCT = ASMP-RISK-FREE * 100
042800     WRITE REPORT-LINE FROM WS-ASSUMPTION-LINE
042900
043000     MOVE "  EQUITY BETA       " TO DET-ASSUMP-LABEL
043100     COMPUTE DET-ASSUMP-PCT = ASMP-BETA * 100
043200     WRITE REPORT-LINE FROM WS-ASSUMPTION-LINE
043300
043400     MOVE "  MARKET PREMIUM    " TO DET-ASSUMP-LABEL
043500     COMPUTE DET-ASSUMP-PCT = ASMP-MARKET-PREMIUM * 100
043600     WRITE REPORT-LINE FROM WS-ASSUMPTION-LINE
043700
043800     MOVE "PV OF FCFE (BN)       " TO DET-RESULT-LABEL
043900     MOVE WS-PV-FCFE-TOTAL          TO DET-RESULT-AMOUNT
044000     WRITE REPORT-LINE FROM WS-RESULT-LINE
044100
044200     MOVE "PV OF TERMINAL (BN)   " TO DET-RESULT-LABEL
044300     MOVE WS-PV-TERMINAL            TO DET-RESULT-AMOUNT
044400     WRITE REPORT-LINE FROM WS-RESULT-LINE
044500
044600     MOVE "EQUITY VALUE (BN)     " TO DET-RESULT-LABEL
044700     MOVE WS-EQUITY-VALUE           TO DET-RESULT-AMOUNT
044800     WRITE REPORT-LINE FROM WS-RESULT-LINE
044900
045000     MOVE "TERMINAL % OF VALUE   " TO DET-ASSUMP-LABEL
045100     MOVE WS-TERMINAL-PCT           TO DET-ASSUMP-PCT
045200     WRITE REPORT-LINE FROM WS-ASSUMPTION-LINE
045300
045400     MOVE WS-VALUE-PER-SHARE TO DET-VPS
045500     WRITE REPORT-LINE FROM WS-VPS-LINE
045600
045700     MOVE SPACES TO REPORT-LINE
045800     WRITE REPORT-LINE.
045900 600000-FINISH-PRINT-FCFE-BLOCK.
046000     EXIT.
046100
046200*    VALUE-PER-SHARE SENSITIVITY -- KE (BASE -1%/BASE/+1%)
046300*    ACROSS TERMINAL GROWTH 2.0/3.0/4.0 PERCENT.
046400 700000-START-PRINT-SENSITIVITY-TABLE.
046500     COMPUTE WS-SENS-KE-VAL(1) = WS-COST-EQUITY - 0.01
046600     MOVE    WS-COST-EQUITY        TO WS-SENS-KE-VAL(2)
046700     COMPUTE WS-SENS-KE-VAL(3) = WS-COST-EQUITY + 0.01
046800     MOVE 0.02 TO WS-SENS-G-VAL(1)
046900     MOVE 0.03 TO WS-SENS-G-VAL(2)
047000     MOVE 0.04 TO WS-SENS-G-VAL(3)
047100
047200     PERFORM 710000-START-SENS-ROW
047300        THRU 710000-FINISH-SENS-ROW
047400     VARYING WS-SENS-KE-IDX FROM CTE-01 BY CTE-01
047500       UNTIL WS-SENS-KE-IDX GREATER CTE-03
047600
047700     MOVE "VALUE-PER-SHARE SENSITIVITY -- KE x TERMINAL GROWTH"
047800                                    TO WS-SENS-HEADING-LINE
047900     MOVE "   2.0%    " TO DET-SENS-G-HDR(1)
048000     MOVE "   3.0%    " TO DET-SENS-G-HDR(2)
048100     MOVE "   4.0%    " TO DET-SENS-G-HDR(3)
048200     MOVE "KE\\G    " TO DET-SENS-CORNER
048300     WRITE REPORT-LINE FROM WS-SENS-HEADING-LINE
048400
048500     PERFORM 720000-START-SENS-PRINT-ROW
048600        THRU 720000-FINISH-SENS-PRINT-ROW
048700     VARYING WS-SENS-KE-IDX FROM CTE-01 BY CTE-01
048800       UNTIL WS-SENS-KE-IDX GREATER CTE-03
048900
049000     MOVE SPACES TO REPORT-LINE
049100     WRITE REPORT-LINE.
049200 700000-FINISH-PRINT-SENSITIVITY-TABLE.
049300     EXIT.
049400
049500 710000-START-SENS-ROW.
049600     PERFORM 711000-START-SENS-CELL
049700        THRU 711000-FINISH-SENS-CELL
049800     VARYING WS-SENS-G-IDX FROM CTE-01 BY CTE-01
049900       UNTIL WS-SENS-G-IDX GREATER CTE-03.
050000 710000-FINISH-SENS-ROW.
050100     EXIT.
050200
050300*    EACH CELL RE-DISCOUNTS ITS OWN FIVE-YEAR FCFE STREAM AT THE
050320*    ROW'S KE -- THE BASE-CASE WS-PV-FCFE-TOTAL IS DISCOUNTED AT
050340*    THE BASE KE ONLY AND MUST NOT BE REUSED HERE.
050360 711000-START-SENS-CELL.
050400     IF WS-SENS-KE-VAL(WS-SENS-KE-IDX) NOT GREATER
050500        WS-SENS-G-VAL(WS-SENS-G-IDX)
050600         MOVE ZERO TO
050700              WS-SENS-VPS(WS-SENS-KE-IDX, WS-SENS-G-IDX)
050800     ELSE
050820         MOVE ZERO TO WS-SENS-PV-FCFE-TOTAL
050840         PERFORM 712000-START-SENS-DISCOUNT-YEAR
050860            THRU 712000-FINISH-SENS-DISCOUNT-YEAR
050880         VARYING WS-SENS-YEAR-IDX FROM CTE-01 BY CTE-01
050890           UNTIL WS-SENS-YEAR-IDX GREATER CTE-05
050900         COMPUTE WS-TERM-FCFE =
051000                 WS-PROJ-FCFE(5) *
051100                 (1 + WS-SENS-G-VAL(WS-SENS-G-IDX))
051200         COMPUTE WS-TERMINAL-VALUE =
051300                 WS-TERM-FCFE /
051400                 (WS-SENS-KE-VAL(WS-SENS-KE-IDX) -
051500                  WS-SENS-G-VAL(WS-SENS-G-IDX))
051600         COMPUTE WS-PV-TERMINAL =
051700                 WS-TERMINAL-VALUE /
051800                 ((1 + WS-SENS-KE-VAL(WS-SENS-KE-IDX))
051900                                                 ** CTE-05)
052000         COMPUTE WS-EQUITY-VALUE =
052100                 WS-SENS-PV-FCFE-TOTAL + WS-PV-TERMINAL
052200         IF ASMP-SHARES-OUT GREATER ZERO
052300             COMPUTE
052400             WS-SENS-VPS(WS-SENS-KE-IDX, WS-SENS-G-IDX)
052500                                                 ROUNDED =
052600                 WS-EQUITY-VALUE / ASMP-SHARES-OUT * 1000
052700         ELSE
052800             MOVE ZERO TO
052900              WS-SENS-VPS(WS-SENS-KE-IDX, WS-SENS-G-IDX)
053000         END-IF
053100     END-IF.
053200 711000-FINISH-SENS-CELL.
053300     EXIT.
053320
053340*    ONE YEAR'S CONTRIBUTION TO THE SENSITIVITY CELL'S OWN
053360*    PV-FCFE SUM, DISCOUNTED AT THE ROW'S KE RATHER THAN THE
053380*    BASE KE.
053400 712000-START-SENS-DISCOUNT-YEAR.
053420     COMPUTE WS-SENS-DISC-FACTOR =
053440             1 / ((1 + WS-SENS-KE-VAL(WS-SENS-KE-IDX))
053460                                     ** WS-SENS-YEAR-IDX)
053480     COMPUTE WS-SENS-PV-FCFE-TOTAL =
053500             WS-SENS-PV-FCFE-TOTAL +
053520             WS-PROJ-FCFE(WS-SENS-YEAR-IDX) *
053540             WS-SENS-DISC-FACTOR.
053560 712000-FINISH-SENS-DISCOUNT-YEAR.
053580     EXIT.
053600
053620 720000-START-SENS-PRINT-ROW.
053640     COMPUTE DET-SENS-K-PCT ROUNDED =
053700             WS-SENS-KE-VAL(WS-SENS-KE-IDX) * 100
053800     MOVE WS-SENS-VPS(WS-SENS-KE-IDX, 1) TO DET-SENS-CELL(1)
053900     MOVE WS-SENS-VPS(WS-SENS-KE-IDX, 2) TO DET-SENS-CELL(2)
054000     MOVE WS-SENS-VPS(WS-SENS-KE-IDX, 3) TO DET-SENS-CELL(3)
054100     WRITE REPORT-LINE FROM WS-SENS-DETAIL-LINE.
054200 720000-FINISH-SENS-PRINT-ROW.
054300     EXIT.
054400
054500 END PROGRAM FCFEMODL.
