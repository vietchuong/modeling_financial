000100*****************************************************************
000200*                                                               *
000300*                         S T M T X T R                         *
000400*                         ---------                             *
000500*                                                               *
000600*   STATEMENT EXTRACTION AND DERIVATION STEP OF THE EQUITY      *
000700*   VALUATION BATCH RUN.  READS THE INCOME STATEMENT, BALANCE   *
000800*   SHEET AND CASH-FLOW STATEMENT LINE FILES END TO END (NO     *
000900*   ORDERING ASSUMED), PICKS OUT THE REQUIRED LINE-ITEM CODES,  *
001000*   AND WRITES ONE DERIVED-SERIES WORK RECORD THAT THE FOUR     *
001100*   VALUATION ENGINES (DCFMODEL, FCFEMODL, DDMMODEL, RELVALEN)  *
001200*   PICK UP AS THEIR COMMON STARTING POINT.                     *
001300*                                                               *
001400*   AN UNMATCHED LINE-ITEM CODE DEFAULTS EVERY YEAR TO ZERO --  *
001500*   IT IS NOT AN ERROR, JUST A LINE THIS RUN DOES NOT NEED.     *
001600*                                                               *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    STMTXTR.
002000 AUTHOR.        R M HOLLOWAY.
002100 INSTALLATION.  CORPORATE FINANCIAL SYSTEMS.
002200 DATE-WRITTEN.  08/14/86.
002300 DATE-COMPILED.
002400 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
002500*****************************************************************
002600*   M A I N T E N A N C E   H I S T O R Y                       *
002700*   DATE       BY    REQUEST     DESCRIPTION                    *
002800*   --------   ----  ----------  ------------------------------*
002900*   08/14/86   RMH   WP-1042     ORIGINAL PROGRAM.  DERIVES     *
003000*                                EBITDA AND NWC FOR THE DCF     *
003100*                                ENGINE ONLY.                   *
003200*   02/11/88   RMH   WP-1119     ADDED TOTAL-CASH DERIVATION.   *
003300*   06/09/90   RMH   WP-1587     PASSED DEPR, NI, NETBORR, DIV  *
003400*                                THROUGH UNCHANGED FOR THE NEW  *
003500*                                FCFE AND DDM ENGINES.          *
003600*   04/22/94   GFC   WP-2208     NO CHANGE HERE -- RELATIVE     *
003700*                                VALUATION READS EBITDA FROM    *
003800*                                DERVOUT, EVERYTHING ELSE FROM  *
003900*                                THE ASSUMPTIONS RECORD.        *
004000*   02/03/99   DKT   Y2K-0077    REVIEWED EVERY PIC CLAUSE IN   *
004100*                                THIS PROGRAM FOR WINDOWING --  *
004200*                                NONE FOUND.  NO CHANGE MADE.   *
004300*   03/17/03   SLP   WP-3008     ADDED FILE-STATUS DECLARATIVES *
004400*                                FOR ALL FOUR FILES; PRIOR      *
004500*                                VERSION RELIED ON OPERATOR     *
004600*                                WATCHING THE CONSOLE.          *
004700*   09/30/08   SLP   WP-3311     WIDENED DERVOUT FILLER PAD TO  *
004800*                                MATCH THE COPYBOOK CHANGE.     *
004900*   01/06/11   TJW   WP-3588     CLEANED UP PARAGRAPH NUMBERING *
005000*                                TO THE STANDARD 100000 STEP.   *
005050*   05/02/13   TJW   WP-3704     WIRED UP THE CONSOLE SANITY    *
005060*                                DUMP OF THE NINE DERIVED       *
005070*                                SERIES -- SET UPSI-1 ON TO GET *
005080*                                IT; OFF BY DEFAULT.            *
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-4381.
005500 OBJECT-COMPUTER. IBM-4381.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS LINE-CODE-CLASS IS "A" THRU "Z"
005900     SWITCH-0 IS SW-RERUN-FLAG ON STATUS IS RERUN-REQUESTED
006000                               OFF STATUS IS NOT-RERUN
006050     SWITCH-1 IS SW-DUMP-FLAG ON STATUS IS DUMP-REQUESTED
006060                              OFF STATUS IS DUMP-NOT-REQUESTED.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT OPTIONAL INCOME-FILE  ASSIGN TO INCOMEIN
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-INCOME-FILE.
006600     SELECT OPTIONAL BALANCE-FILE ASSIGN TO BALSHTIN
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-BALANCE-FILE.
006900     SELECT OPTIONAL CASHFLOW-FILE ASSIGN TO CASHFLIN
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FS-CASHFLOW-FILE.
007200     SELECT DERV-FILE ASSIGN TO DERVOUT
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-DERV-FILE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  INCOME-FILE
007900     LABEL RECORD IS STANDARD.
008000     COPY STMTREC.
008100
008200 FD  BALANCE-FILE
008300     LABEL RECORD IS STANDARD.
008400     COPY STMTREC
008500          REPLACING ==STMT-LINE-REC==    BY ==BAL-LINE-REC==
008600                    ==STMT-LINE-CODE==   BY ==BAL-LINE-CODE==
008700                    ==STMT-LINE-LABEL==  BY ==BAL-LINE-LABEL==
008800                    ==STMT-LINE-AMOUNT== BY ==BAL-LINE-AMOUNT==.
008900
009000 FD  CASHFLOW-FILE
009100     LABEL RECORD IS STANDARD.
009200     COPY STMTREC
009300          REPLACING ==STMT-LINE-REC==    BY ==CSH-LINE-REC==
009400                    ==STMT-LINE-CODE==   BY ==CSH-LINE-CODE==
009500                    ==STMT-LINE-LABEL==  BY ==CSH-LINE-LABEL==
009600                    ==STMT-LINE-AMOUNT== BY ==CSH-LINE-AMOUNT==.
009700
009800 FD  DERV-FILE
009900     LABEL RECORD IS STANDARD.
010000     COPY DERVREC.
010100
010200 WORKING-STORAGE SECTION.
010300 77  FS-INCOME-FILE              PIC 9(02)      VALUE ZEROES.
010400 77  FS-BALANCE-FILE             PIC 9(02)      VALUE ZEROES.
010500 77  FS-CASHFLOW-FILE            PIC 9(02)      VALUE ZEROES.
010600 77  FS-DERV-FILE                PIC 9(02)      VALUE ZEROES.
010700 77  WS-LINES-READ               PIC S9(07) COMP VALUE ZERO.
010800 77  WS-LINES-MATCHED            PIC S9(07) COMP VALUE ZERO.
010900
011000 78  CTE-01                                     VALUE 1.
011100 78  CTE-05                                     VALUE 5.
011150 78  CTE-09                                     VALUE 9.
011200
011300 01  WS-FILE-SWITCHES.
011400     05  WS-INCOME-EOF-SW        PIC X(01)      VALUE SPACE.
011500         88  SW-INCOME-EOF-Y                    VALUE "Y".
011600     05  WS-BALANCE-EOF-SW       PIC X(01)      VALUE SPACE.
011700         88  SW-BALANCE-EOF-Y                   VALUE "Y".
011800     05  WS-CASHFLOW-EOF-SW      PIC X(01)      VALUE SPACE.
011900         88  SW-CASHFLOW-EOF-Y                  VALUE "Y".
011950     05  FILLER                  PIC X(05).
012000
012100 01  WS-YEAR-SUBSCRIPTS.
012150     05  WS-IDX-SERIES           PIC S9(02) COMP VALUE ZERO.
012200     05  WS-IDX-YR               PIC S9(02) COMP VALUE ZERO.
012250     05  FILLER                  PIC X(06).
012300
012400*    HISTORICAL ACCUMULATOR ARRAYS, ONE ENTRY PER FISCAL YEAR.
012500*    THESE HOLD THE RAW LINE ITEMS CARRIED FORWARD FROM THE
012600*    SOURCE STATEMENTS -- DERIVED VALUES ARE COMPUTED IN 500000
012650*    BELOW.
012700 01  WS-INCOME-STMT-LINES.
012800     05  WS-REV-AMT              OCCURS 5 TIMES
012900                                 PIC S9(09)V9(02) VALUE ZERO.
013000     05  WS-EBT-AMT              OCCURS 5 TIMES
013100                                 PIC S9(09)V9(02) VALUE ZERO.
013200     05  WS-INT-AMT              OCCURS 5 TIMES
013300                                 PIC S9(09)V9(02) VALUE ZERO.
013400     05  FILLER                  PIC X(06).
013500
013600 01  WS-CASHFLOW-STMT-LINES.
013700     05  WS-DEPR-AMT             OCCURS 5 TIMES
013800                                 PIC S9(09)V9(02) VALUE ZERO.
013900     05  WS-CAPEX-AMT            OCCURS 5 TIMES
014000                                 PIC S9(09)V9(02) VALUE ZERO.
014100     05  WS-DIV-AMT              OCCURS 5 TIMES
014200                                 PIC S9(09)V9(02) VALUE ZERO.
014300     05  WS-NI-AMT               OCCURS 5 TIMES
014400                                 PIC S9(09)V9(02) VALUE ZERO.
014500     05  WS-NETBORR-AMT          OCCURS 5 TIMES
014600                                 PIC S9(09)V9(02) VALUE ZERO.
014700     05  FILLER                  PIC X(06).
014800
014900 01  WS-BALANCE-SHEET-LINES.
015000     05  WS-CA-AMT               OCCURS 5 TIMES
015100                                 PIC S9(09)V9(02) VALUE ZERO.
015200     05  WS-CASH-AMT             OCCURS 5 TIMES
015300                                 PIC S9(09)V9(02) VALUE ZERO.
015400     05  WS-STINV-AMT            OCCURS 5 TIMES
015500                                 PIC S9(09)V9(02) VALUE ZERO.
015600     05  WS-CL-AMT               OCCURS 5 TIMES
015700                                 PIC S9(09)V9(02) VALUE ZERO.
015800     05  FILLER                  PIC X(06).
015900 01  WS-BALANCE-SHEET-FLAT-VIEW REDEFINES WS-BALANCE-SHEET-LINES.
016000     05  WS-BS-FLAT-SERIES       OCCURS 4 TIMES.
016100         10  WS-BS-FLAT-YR       OCCURS 5 TIMES
016200                                 PIC S9(09)V9(02).
016300     05  FILLER                  PIC X(06).
016400
016500*    WORKING COPY OF THE DERIVED RECORD BUILT IN 500000 AND
016600*    WRITTEN TO DERV-FILE IN 600000.  REDEFINES THE SAME AREA
016700*    AS A FLAT TABLE SO THE DERIVATION LOOP CAN ADDRESS EACH
016800*    OF THE NINE SERIES BY A COMMON SUBSCRIPTED NAME WHEN A
016900*    SANITY DUMP IS NEEDED ON THE CONSOLE.
017000 01  WS-DERV-WORK-REC.
017100     05  WS-DERV-REV             OCCURS 5 TIMES
017200                                 PIC S9(09)V9(02) VALUE ZERO.
017300     05  WS-DERV-EBITDA          OCCURS 5 TIMES
017400                                 PIC S9(09)V9(02) VALUE ZERO.
017500     05  WS-DERV-CAPEX           OCCURS 5 TIMES
017600                                 PIC S9(09)V9(02) VALUE ZERO.
017700     05  WS-DERV-NWC             OCCURS 5 TIMES
017800                                 PIC S9(09)V9(02) VALUE ZERO.
017900     05  WS-DERV-DEPR            OCCURS 5 TIMES
018000                                 PIC S9(09)V9(02) VALUE ZERO.
018100     05  WS-DERV-NI              OCCURS 5 TIMES
018200                                 PIC S9(09)V9(02) VALUE ZERO.
018300     05  WS-DERV-NETBORR         OCCURS 5 TIMES
018400                                 PIC S9(09)V9(02) VALUE ZERO.
018500     05  WS-DERV-DIV             OCCURS 5 TIMES
018600                                 PIC S9(09)V9(02) VALUE ZERO.
018700     05  WS-DERV-TOTCASH         OCCURS 5 TIMES
018800                                 PIC S9(09)V9(02) VALUE ZERO.
018850     05  FILLER                  PIC X(05).
018900 01  WS-DERV-CONSOLE-VIEW REDEFINES WS-DERV-WORK-REC.
019000     05  WS-DERV-CONSOLE-ENTRY   OCCURS 9 TIMES.
019100         10  WS-DERV-CONSOLE-YR  OCCURS 5 TIMES
019200                                 PIC S9(09)V9(02).
019250     05  FILLER                  PIC X(05).
019300
019400*    THREE-WAY VIEW OF THE INCOME-STATEMENT LINE CODE, USED
019500*    ONLY TO PRINT A SHORT DIAGNOSTIC WHEN A CODE ARRIVES THAT
019600*    THE RUN DOES NOT RECOGNISE (SEE 210000 BELOW).
019700 01  WS-UNKNOWN-CODE-MSG.
019800     05  FILLER                  PIC X(23)
019900                         VALUE "UNRECOGNISED LINE CODE ".
020000     05  WS-UNKNOWN-CODE-ECHO    PIC X(08)      VALUE SPACES.
020100     05  FILLER                  PIC X(09)
020200                         VALUE " IGNORED.".
020300 01  WS-UNKNOWN-CODE-ALT REDEFINES WS-UNKNOWN-CODE-MSG.
020400     05  FILLER                  PIC X(40).
020500
020600 PROCEDURE DIVISION.
020700 DECLARATIVES.
020800 FILE-ERROR-HANDLER SECTION.
020900     USE AFTER ERROR PROCEDURE ON INCOME-FILE
021000                                   BALANCE-FILE
021100                                   CASHFLOW-FILE
021200                                   DERV-FILE.
021300 900000-DECL-STATUS-CHECK.
021400     DISPLAY SPACE
021500     DISPLAY "+---+----+---+----+---+----+"
021600     DISPLAY "|  STMTXTR FILE STATUS ERROR |"
021700     DISPLAY "+---+----+---+----+---+----+"
021800     DISPLAY "| INCOME   STATUS: [" FS-INCOME-FILE    "]."
021900     DISPLAY "| BALANCE  STATUS: [" FS-BALANCE-FILE   "]."
022000     DISPLAY "| CASHFLOW STATUS: [" FS-CASHFLOW-FILE  "]."
022100     DISPLAY "| DERVOUT  STATUS: [" FS-DERV-FILE      "]."
022200     DISPLAY "+---+----+---+----+---+----+".
022300 END DECLARATIVES.
022400
022500 MAIN-PARAGRAPH.
022600     PERFORM 100000-START-BEGIN-PROGRAM
022700        THRU 100000-FINISH-BEGIN-PROGRAM
022800
022900     PERFORM 200000-START-READ-INCOME-STMT
023000        THRU 200000-FINISH-READ-INCOME-STMT
023100       UNTIL SW-INCOME-EOF-Y
023200
023300     PERFORM 300000-START-READ-BALANCE-SHEET
023400        THRU 300000-FINISH-READ-BALANCE-SHEET
023500       UNTIL SW-BALANCE-EOF-Y
023600
023700     PERFORM 400000-START-READ-CASHFLOW-STMT
023800        THRU 400000-FINISH-READ-CASHFLOW-STMT
023900       UNTIL SW-CASHFLOW-EOF-Y
024000
024100     PERFORM 500000-START-DERIVE-ANNUAL-METRICS
024200        THRU 500000-FINISH-DERIVE-ANNUAL-METRICS
024300     VARYING WS-IDX-YR FROM CTE-01 BY CTE-01
024400       UNTIL WS-IDX-YR GREATER CTE-05
024500
024600     PERFORM 600000-START-WRITE-DERIVED-RECORD
024700        THRU 600000-FINISH-WRITE-DERIVED-RECORD
024750
024760     PERFORM 610000-START-CONSOLE-DUMP
024770        THRU 610000-FINISH-CONSOLE-DUMP
024800
024900     STOP RUN.
025000
025100 100000-START-BEGIN-PROGRAM.
025200     OPEN INPUT  INCOME-FILE
025300                 BALANCE-FILE
025400                 CASHFLOW-FILE
025500     OPEN OUTPUT DERV-FILE
025600
025700     DISPLAY SPACE
025800     DISPLAY "STMTXTR -- STATEMENT EXTRACTION AND DERIVATION".
025900 100000-FINISH-BEGIN-PROGRAM.
026000     EXIT.
026100
026200 200000-START-READ-INCOME-STMT.
026300     READ INCOME-FILE RECORD
026400         AT END
026500             SET SW-INCOME-EOF-Y TO TRUE
026600         NOT AT END
026700             ADD CTE-01 TO WS-LINES-READ
026800             PERFORM 210000-START-MATCH-INCOME-LINE
026900                THRU 210000-FINISH-MATCH-INCOME-LINE
027000     END-READ.
027100 200000-FINISH-READ-INCOME-STMT.
027200     EXIT.
027300
027400 210000-START-MATCH-INCOME-LINE.
027500     EVALUATE STMT-LINE-CODE
027600         WHEN "REV"
027700             ADD CTE-01 TO WS-LINES-MATCHED
027800             MOVE STMT-LINE-AMOUNT(1) TO WS-REV-AMT(1)
027900             MOVE STMT-LINE-AMOUNT(2) TO WS-REV-AMT(2)
028000             MOVE STMT-LINE-AMOUNT(3) TO WS-REV-AMT(3)
028100             MOVE STMT-LINE-AMOUNT(4) TO WS-REV-AMT(4)
028200             MOVE STMT-LINE-AMOUNT(5) TO WS-REV-AMT(5)
028300         WHEN "EBT"
028400             ADD CTE-01 TO WS-LINES-MATCHED
028500             MOVE STMT-LINE-AMOUNT(1) TO WS-EBT-AMT(1)
028600             MOVE STMT-LINE-AMOUNT(2) TO WS-EBT-AMT(2)
028700             MOVE STMT-LINE-AMOUNT(3) TO WS-EBT-AMT(3)
028800             MOVE STMT-LINE-AMOUNT(4) TO WS-EBT-AMT(4)
028900             MOVE STMT-LINE-AMOUNT(5) TO WS-EBT-AMT(5)
029000         WHEN "INT"
029100             ADD CTE-01 TO WS-LINES-MATCHED
029200             MOVE STMT-LINE-AMOUNT(1) TO WS-INT-AMT(1)
029300             MOVE STMT-LINE-AMOUNT(2) TO WS-INT-AMT(2)
029400             MOVE STMT-LINE-AMOUNT(3) TO WS-INT-AMT(3)
029500             MOVE STMT-LINE-AMOUNT(4) TO WS-INT-AMT(4)
029600             MOVE STMT-LINE-AMOUNT(5) TO WS-INT-AMT(5)
029700         WHEN OTHER
029800             MOVE STMT-LINE-CODE TO WS-UNKNOWN-CODE-ECHO
029900             DISPLAY WS-UNKNOWN-CODE-MSG
030000     END-EVALUATE.
030100 210000-FINISH-MATCH-INCOME-LINE.
030200     EXIT.
030300
030400 300000-START-READ-BALANCE-SHEET.
030500     READ BALANCE-FILE RECORD
030600         AT END
030700             SET SW-BALANCE-EOF-Y TO TRUE
030800         NOT AT END
030900             ADD CTE-01 TO WS-LINES-READ
031000             PERFORM 310000-START-MATCH-BALANCE-LINE
031100                THRU 310000-FINISH-MATCH-BALANCE-LINE
031200     END-READ.
031300 300000-FINISH-READ-BALANCE-SHEET.
031400     EXIT.
031500
031600 310000-START-MATCH-BALANCE-LINE.
031700     EVALUATE BAL-LINE-CODE
031800         WHEN "CA"
031900             ADD CTE-01 TO WS-LINES-MATCHED
032000             MOVE BAL-LINE-AMOUNT(1) TO WS-CA-AMT(1)
032100             MOVE BAL-LINE-AMOUNT(2) TO WS-CA-AMT(2)
032200             MOVE BAL-LINE-AMOUNT(3) TO WS-CA-AMT(3)
032300             MOVE BAL-LINE-AMOUNT(4) TO WS-CA-AMT(4)
032400             MOVE BAL-LINE-AMOUNT(5) TO WS-CA-AMT(5)
032500         WHEN "CASH"
032600             ADD CTE-01 TO WS-LINES-MATCHED
032700             MOVE BAL-LINE-AMOUNT(1) TO WS-CASH-AMT(1)
032800             MOVE BAL-LINE-AMOUNT(2) TO WS-CASH-AMT(2)
032900             MOVE BAL-LINE-AMOUNT(3) TO WS-CASH-AMT(3)
033000             MOVE BAL-LINE-AMOUNT(4) TO WS-CASH-AMT(4)
033100             MOVE BAL-LINE-AMOUNT(5) TO WS-CASH-AMT(5)
033200         WHEN "STINV"
033300             ADD CTE-01 TO WS-LINES-MATCHED
033400             MOVE BAL-LINE-AMOUNT(1) TO WS-STINV-AMT(1)
033500             MOVE BAL-LINE-AMOUNT(2) TO WS-STINV-AMT(2)
033600             MOVE BAL-LINE-AMOUNT(3) TO WS-STINV-AMT(3)
033700             MOVE BAL-LINE-AMOUNT(4) TO WS-STINV-AMT(4)
033800             MOVE BAL-LINE-AMOUNT(5) TO WS-STINV-AMT(5)
033900         WHEN "CL"
034000             ADD CTE-01 TO WS-LINES-MATCHED
034100             MOVE BAL-LINE-AMOUNT(1) TO WS-CL-AMT(1)
034200             MOVE BAL-LINE-AMOUNT(2) TO WS-CL-AMT(2)
034300             MOVE BAL-LINE-AMOUNT(3) TO WS-CL-AMT(3)
034400             MOVE BAL-LINE-AMOUNT(4) TO WS-CL-AMT(4)
034500             MOVE BAL-LINE-AMOUNT(5) TO WS-CL-AMT(5)
034600         WHEN OTHER
034700             MOVE BAL-LINE-CODE TO WS-UNKNOWN-CODE-ECHO
034800             DISPLAY WS-UNKNOWN-CODE-MSG
034900     END-EVALUATE.
035000 310000-FINISH-MATCH-BALANCE-LINE.
035100     EXIT.
035200
035300 400000-START-READ-CASHFLOW-STMT.
035400     READ CASHFLOW-FILE RECORD
035500         AT END
035600             SET SW-CASHFLOW-EOF-Y TO TRUE
035700         NOT AT END
035800             ADD CTE-01 TO WS-LINES-READ
035900             PERFORM 410000-START-MATCH-CASHFLOW-LINE
036000                THRU 410000-FINISH-MATCH-CASHFLOW-LINE
036100     END-READ.
036200 400000-FINISH-READ-CASHFLOW-STMT.
036300     EXIT.
036400
036500 410000-START-MATCH-CASHFLOW-LINE.
036600     EVALUATE CSH-LINE-CODE
036700         WHEN "DEPR"
036800             ADD CTE-01 TO WS-LINES-MATCHED
036900             MOVE CSH-LINE-AMOUNT(1) TO WS-DEPR-AMT(1)
037000             MOVE CSH-LINE-AMOUNT(2) TO WS-DEPR-AMT(2)
037100             MOVE CSH-LINE-AMOUNT(3) TO WS-DEPR-AMT(3)
037200             MOVE CSH-LINE-AMOUNT(4) TO WS-DEPR-AMT(4)
037300             MOVE CSH-LINE-AMOUNT(5) TO WS-DEPR-AMT(5)
037400         WHEN "CAPEX"
037500             ADD CTE-01 TO WS-LINES-MATCHED
037600             IF CSH-LINE-AMOUNT(1) LESS THAN ZERO
037700                 COMPUTE WS-CAPEX-AMT(1) =
037800                         CSH-LINE-AMOUNT(1) * -1
037900             ELSE
038000                 MOVE CSH-LINE-AMOUNT(1) TO WS-CAPEX-AMT(1)
038100             END-IF
038200             IF CSH-LINE-AMOUNT(2) LESS THAN ZERO
038300                 COMPUTE WS-CAPEX-AMT(2) =
038400                         CSH-LINE-AMOUNT(2) * -1
038500             ELSE
038600                 MOVE CSH-LINE-AMOUNT(2) TO WS-CAPEX-AMT(2)
038700             END-IF
038800             IF CSH-LINE-AMOUNT(3) LESS THAN ZERO
038900                 COMPUTE WS-CAPEX-AMT(3) =
039000                         CSH-LINE-AMOUNT(3) * -1
039100             ELSE
039200                 MOVE CSH-LINE-AMOUNT(3) TO WS-CAPEX-AMT(3)
039300             END-IF
039400             IF CSH-LINE-AMOUNT(4) LESS THAN ZERO
039500                 COMPUTE WS-CAPEX-AMT(4) =
039600                         CSH-LINE-AMOUNT(4) * -1
039700             ELSE
039800                 MOVE CSH-LINE-AMOUNT(4) TO WS-CAPEX-AMT(4)
039900             END-IF
040000             IF CSH-LINE-AMOUNT(5) LESS THAN ZERO
040100                 COMPUTE WS-CAPEX-AMT(5) =
040200                         CSH-LINE-AMOUNT(5) * -1
040300             ELSE
040400                 MOVE CSH-LINE-AMOUNT(5) TO WS-CAPEX-AMT(5)
040500             END-IF
040600         WHEN "DIV"
040700             ADD CTE-01 TO WS-LINES-MATCHED
040800             IF CSH-LINE-AMOUNT(1) LESS THAN ZERO
040900                 COMPUTE WS-DIV-AMT(1) =
041000                         CSH-LINE-AMOUNT(1) * -1
041100             ELSE
041200                 MOVE CSH-LINE-AMOUNT(1) TO WS-DIV-AMT(1)
041300             END-IF
041400             IF CSH-LINE-AMOUNT(2) LESS THAN ZERO
041500                 COMPUTE WS-DIV-AMT(2) =
041600                         CSH-LINE-AMOUNT(2) * -1
041700             ELSE
041800                 MOVE CSH-LINE-AMOUNT(2) TO WS-DIV-AMT(2)
041900             END-IF
042000             IF CSH-LINE-AMOUNT(3) LESS THAN ZERO
042100                 COMPUTE WS-DIV-AMT(3) =
042200                         CSH-LINE-AMOUNT(3) * -1
042300             ELSE
042400                 MOVE CSH-LINE-AMOUNT(3) TO WS-DIV-AMT(3)
042500             END-IF
042600             IF CSH-LINE-AMOUNT(4) LESS THAN ZERO
042700                 COMPUTE WS-DIV-AMT(4) =
042800                         CSH-LINE-AMOUNT(4) * -1
042900             ELSE
043000                 MOVE CSH-LINE-AMOUNT(4) TO WS-DIV-AMT(4)
043100             END-IF
043200             IF CSH-LINE-AMOUNT(5) LESS THAN ZERO
043300                 COMPUTE WS-DIV-AMT(5) =
043400                         CSH-LINE-AMOUNT(5) * -1
043500             ELSE
043600                 MOVE CSH-LINE-AMOUNT(5) TO WS-DIV-AMT(5)
043700             END-IF
043800         WHEN "NI"
043900             ADD CTE-01 TO WS-LINES-MATCHED
044000             MOVE CSH-LINE-AMOUNT(1) TO WS-NI-AMT(1)
044100             MOVE CSH-LINE-AMOUNT(2) TO WS-NI-AMT(2)
044200             MOVE CSH-LINE-AMOUNT(3) TO WS-NI-AMT(3)
044300             MOVE CSH-LINE-AMOUNT(4) TO WS-NI-AMT(4)
044400             MOVE CSH-LINE-AMOUNT(5) TO WS-NI-AMT(5)
044500         WHEN "NETBORR"
044600             ADD CTE-01 TO WS-LINES-MATCHED
044700             MOVE CSH-LINE-AMOUNT(1) TO WS-NETBORR-AMT(1)
044800             MOVE CSH-LINE-AMOUNT(2) TO WS-NETBORR-AMT(2)
044900             MOVE CSH-LINE-AMOUNT(3) TO WS-NETBORR-AMT(3)
045000             MOVE CSH-LINE-AMOUNT(4) TO WS-NETBORR-AMT(4)
045100             MOVE CSH-LINE-AMOUNT(5) TO WS-NETBORR-AMT(5)
045200         WHEN OTHER
045300             MOVE CSH-LINE-CODE TO WS-UNKNOWN-CODE-ECHO
045400             DISPLAY WS-UNKNOWN-CODE-MSG
045500     END-EVALUATE.
045600 410000-FINISH-MATCH-CASHFLOW-LINE.
045700     EXIT.
045800
045900*    DERIVES, PER FISCAL YEAR I --
046000*       EBITDA(I)     = EBT(I) + INT(I) + DEPR(I)
046100*       NWC(I)        = (CA(I) - CASH(I) - STINV(I)) - CL(I)
046200*       TOTAL-CASH(I) = CASH(I) + STINV(I)
046300 500000-START-DERIVE-ANNUAL-METRICS.
046400     MOVE WS-REV-AMT(WS-IDX-YR)  TO WS-DERV-REV(WS-IDX-YR)
046500     COMPUTE WS-DERV-EBITDA(WS-IDX-YR) =
046600             WS-EBT-AMT(WS-IDX-YR) + WS-INT-AMT(WS-IDX-YR)
046700                                   + WS-DEPR-AMT(WS-IDX-YR)
046800     MOVE WS-CAPEX-AMT(WS-IDX-YR) TO WS-DERV-CAPEX(WS-IDX-YR)
046900     COMPUTE WS-DERV-NWC(WS-IDX-YR) =
047000               WS-CA-AMT(WS-IDX-YR)    - WS-CASH-AMT(WS-IDX-YR)
047100             - WS-STINV-AMT(WS-IDX-YR) - WS-CL-AMT(WS-IDX-YR)
047200     MOVE WS-DEPR-AMT(WS-IDX-YR)  TO WS-DERV-DEPR(WS-IDX-YR)
047300     MOVE WS-NI-AMT(WS-IDX-YR)    TO WS-DERV-NI(WS-IDX-YR)
047400     MOVE WS-NETBORR-AMT(WS-IDX-YR)
047500                                  TO WS-DERV-NETBORR(WS-IDX-YR)
047600     MOVE WS-DIV-AMT(WS-IDX-YR)   TO WS-DERV-DIV(WS-IDX-YR)
047700     COMPUTE WS-DERV-TOTCASH(WS-IDX-YR) =
047800             WS-CASH-AMT(WS-IDX-YR) + WS-STINV-AMT(WS-IDX-YR).
047900 500000-FINISH-DERIVE-ANNUAL-METRICS.
048000     EXIT.
048100
048200 600000-START-WRITE-DERIVED-RECORD.
048300     MOVE WS-DERV-WORK-REC TO DERV-SERIES-REC
048400     WRITE DERV-SERIES-REC
048500
048600     DISPLAY SPACE
048700     DISPLAY "STMTXTR -- LINES READ    : " WS-LINES-READ
048800     DISPLAY "STMTXTR -- LINES MATCHED : " WS-LINES-MATCHED
048900
049000     CLOSE INCOME-FILE
049100           BALANCE-FILE
049200           CASHFLOW-FILE
049300           DERV-FILE.
049400 600000-FINISH-WRITE-DERIVED-RECORD.
049500     EXIT.
049600
049620*    OPERATOR-REQUESTED SANITY DUMP -- UPSI-1 ON PRINTS ALL NINE
049640*    DERIVED SERIES, FIVE YEARS EACH, OFF THE FLAT CONSOLE VIEW
049660*    SO NO PARAGRAPH HAD TO NAME ALL NINE FIELDS BY HAND.
049680 610000-START-CONSOLE-DUMP.
049700     IF DUMP-REQUESTED
049720         DISPLAY SPACE
049740         DISPLAY "STMTXTR -- DERIVED SERIES CONSOLE DUMP"
049760         PERFORM 611000-START-DUMP-SERIES
049780            THRU 611000-FINISH-DUMP-SERIES
049800         VARYING WS-IDX-SERIES FROM CTE-01 BY CTE-01
049820           UNTIL WS-IDX-SERIES GREATER CTE-09
049840     END-IF.
049860 610000-FINISH-CONSOLE-DUMP.
049880     EXIT.
049900
049920 611000-START-DUMP-SERIES.
049940     PERFORM 612000-START-DUMP-YEAR
049960        THRU 612000-FINISH-DUMP-YEAR
049980     VARYING WS-IDX-YR FROM CTE-01 BY CTE-01
050000       UNTIL WS-IDX-YR GREATER CTE-05.
050020 611000-FINISH-DUMP-SERIES.
050040     EXIT.
050060
050080 612000-START-DUMP-YEAR.
050100     DISPLAY "  SERIES " WS-IDX-SERIES " YEAR " WS-IDX-YR
050120             " : " WS-DERV-CONSOLE-YR(WS-IDX-SERIES, WS-IDX-YR).
050140 612000-FINISH-DUMP-YEAR.
050160     EXIT.
050180
050200 END PROGRAM STMTXTR.
