000100*****************************************************************
000200*                                                               *
000300*                        D D M M O D E L                        *
000400*                        ---------                               *
000500*                                                               *
000600*   DIVIDEND-DISCOUNT-MODEL (DDM) ENGINE OF THE EQUITY          *
000700*   VALUATION BATCH RUN -- GORDON GROWTH, TWO-STAGE DDM AND      *
000800*   H-MODEL VARIANTS, PLUS THE DDM FAIR-VALUE RANGE.  THIRD     *
000900*   PROGRAM IN THE JOB STREAM -- OPENS THE REPORT FILE EXTEND.  *
001000*                                                               *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    DDMMODEL.
001400 AUTHOR.        G F CHEN.
001500 INSTALLATION.  CORPORATE FINANCIAL SYSTEMS.
001600 DATE-WRITTEN.  04/22/94.
001700 DATE-COMPILED.
001800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
001900*****************************************************************
002000*   M A I N T E N A N C E   H I S T O R Y                       *
002100*   DATE       BY    REQUEST     DESCRIPTION                    *
002200*   --------   ----  ----------  ------------------------------*
002300*   04/22/94   GFC   WP-2208     ORIGINAL PROGRAM -- GORDON     *
002400*                                GROWTH AND TWO-STAGE ONLY.     *
002500*   09/14/96   GFC   WP-2471     ADDED THE H-MODEL VARIANT AND  *
002600*                                THE FAIR-VALUE RANGE.          *
002700*   02/03/99   DKT   Y2K-0077    REVIEWED EVERY PIC CLAUSE --   *
002800*                                NONE FOUND TO WINDOW.          *
002900*   03/17/03   SLP   WP-3008     ADDED FILE-STATUS DECLARATIVES.*
003000*   07/08/09   SLP   WP-3402     EACH VARIANT NOW RETURNS AN    *
003100*                                ERROR FLAG INSTEAD OF ABENDING *
003200*                                WHEN KE DOES NOT EXCEED THE    *
003300*                                GROWTH RATE IT IS PAIRED WITH. *
003400*   01/06/11   TJW   WP-3588     CLEANED UP PARAGRAPH NUMBERING.*
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-4381.
003900 OBJECT-COMPUTER. IBM-4381.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS RATE-SIGN-CLASS IS "+" THRU "+", "-" THRU "-"
004300     SWITCH-0 IS SW-RERUN-FLAG ON STATUS IS RERUN-REQUESTED
004400                               OFF STATUS IS NOT-RERUN.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DERV-FILE   ASSIGN TO DERVIN
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-DERV-FILE.
005000     SELECT ASSUMP-FILE ASSIGN TO ASSUMPIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-ASSUMP-FILE.
005300     SELECT REPORT-FILE ASSIGN TO VALRPT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-REPORT-FILE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  DERV-FILE
006000     LABEL RECORD IS STANDARD.
006100     COPY DERVREC.
006200
006300 FD  ASSUMP-FILE
006400     LABEL RECORD IS STANDARD.
006500     COPY ASSUMPRM.
006600
006700 FD  REPORT-FILE
006800     LABEL RECORD IS STANDARD.
006900 01  REPORT-LINE                 PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200 77  FS-DERV-FILE                PIC 9(02)      VALUE ZEROES.
007300 77  FS-ASSUMP-FILE              PIC 9(02)      VALUE ZEROES.
007400 77  FS-REPORT-FILE              PIC 9(02)      VALUE ZEROES.
007500 77  WS-YEAR-IDX                 PIC S9(02) COMP VALUE ZERO.
007600 77  WS-STAGE-IDX                PIC S9(02) COMP VALUE ZERO.
007700 77  WS-SENS-KE-IDX              PIC S9(02) COMP VALUE ZERO.
007800 77  WS-SENS-G-IDX                PIC S9(02) COMP VALUE ZERO.
007900
008000 78  CTE-01                                     VALUE 1.
008100 78  CTE-02                                     VALUE 2.
008200 78  CTE-03                                     VALUE 3.
008300 78  CTE-04                                     VALUE 4.
008400 78  CTE-05                                     VALUE 5.
008500 78  CTE-STABLE-GROWTH                          VALUE 0.03.
008600 78  CTE-DEFAULT-HIGH-GROWTH                    VALUE 0.05.
008700 78  CTE-HALF-LIFE                              VALUE 5.
008800
008900*    HISTORICAL DPS / PAYOUT / GROWTH TABLE, ONE LINE PER
009000*    FISCAL YEAR (OLDEST FIRST).
009100 01  WS-HISTORICAL-TABLE.
009200     05  WS-HIST-DPS             OCCURS 5 TIMES
009300                                 PIC S9(07)V9(02) VALUE ZERO.
009400     05  WS-HIST-PAYOUT          OCCURS 5 TIMES
009500                                 PIC S9(01)V9(06) VALUE ZERO.
009600     05  WS-HIST-GROWTH          OCCURS 5 TIMES
009700                                 PIC S9(01)V9(06) VALUE ZERO.
009750     05  FILLER                  PIC X(03).
009800 01  WS-HIST-TABLE-FLAT-VIEW REDEFINES WS-HISTORICAL-TABLE.
009900     05  FILLER                  PIC S9(07)V9(02) OCCURS 5 TIMES.
010000     05  WS-HIST-RATE-SET        OCCURS 2 TIMES.
010100         10  WS-HIST-RATE-YR     OCCURS 5 TIMES
010200                                 PIC S9(01)V9(06).
010250     05  FILLER                  PIC X(03).
010300
010400 01  WS-AVERAGE-STATS.
010500     05  WS-AVG-PAYOUT           PIC S9(01)V9(06) VALUE ZERO.
010600     05  WS-AVG-GROWTH           PIC S9(01)V9(06) VALUE ZERO.
010700     05  FILLER                  PIC X(06).
010800
010900*    CAPM AND PER-VARIANT WORK AREAS.
011000 01  WS-DDM-PARAMETERS.
011100     05  WS-COST-EQUITY          PIC S9(01)V9(06) VALUE ZERO.
011200     05  WS-D-ZERO               PIC S9(07)V9(02) VALUE ZERO.
011300     05  WS-GORDON-G             PIC S9(01)V9(06) VALUE ZERO.
011400     05  WS-HIGH-GROWTH          PIC S9(01)V9(06) VALUE ZERO.
011500     05  WS-STABLE-GROWTH        PIC S9(01)V9(06) VALUE ZERO.
011600     05  FILLER                  PIC X(06).
011700
011800 01  WS-STAGE-DIVIDENDS.
011900     05  WS-STAGE-D              OCCURS 6 TIMES
012000                                 PIC S9(07)V9(02) VALUE ZERO.
012100     05  WS-STAGE-DISC-FACTOR    OCCURS 6 TIMES
012200                                 PIC S9(01)V9(06) VALUE ZERO.
012300     05  WS-STAGE-PV             OCCURS 6 TIMES
012400                                 PIC S9(07)V9(02) VALUE ZERO.
012450     05  FILLER                  PIC X(04).
012500 01  WS-STAGE-FLAT-VIEW REDEFINES WS-STAGE-DIVIDENDS.
012600     05  FILLER                  PIC S9(07)V9(02) OCCURS 6 TIMES.
012700     05  FILLER                  PIC S9(01)V9(06) OCCURS 6 TIMES.
012800     05  FILLER                  PIC S9(07)V9(02) OCCURS 6 TIMES.
012850     05  FILLER                  PIC X(04).
012900
013000 01  WS-VARIANT-RESULTS.
013100     05  WS-GORDON-PRICE         PIC S9(09)V9(02) VALUE ZERO.
013200     05  WS-GORDON-YIELD         PIC S9(03)V9(02) VALUE ZERO.
013300     05  WS-GORDON-ERROR-SW      PIC X(01)        VALUE SPACE.
013400         88  SW-GORDON-ERROR                      VALUE "Y".
013500     05  WS-2STAGE-PV-STAGE1     PIC S9(09)V9(02) VALUE ZERO.
013600     05  WS-2STAGE-PV-TERM       PIC S9(09)V9(02) VALUE ZERO.
013700     05  WS-2STAGE-PRICE         PIC S9(09)V9(02) VALUE ZERO.
013800     05  WS-2STAGE-TERM-PCT      PIC S9(03)V9(02) VALUE ZERO.
013900     05  WS-2STAGE-ERROR-SW      PIC X(01)        VALUE SPACE.
014000         88  SW-2STAGE-ERROR                      VALUE "Y".
014100     05  WS-HMODEL-STABLE-COMP   PIC S9(09)V9(02) VALUE ZERO.
014200     05  WS-HMODEL-EXTRA-COMP    PIC S9(09)V9(02) VALUE ZERO.
014300     05  WS-HMODEL-PRICE         PIC S9(09)V9(02) VALUE ZERO.
014400     05  WS-HMODEL-ERROR-SW      PIC X(01)        VALUE SPACE.
014500         88  SW-HMODEL-ERROR                      VALUE "Y".
014600     05  FILLER                  PIC X(06).
014700 01  WS-VARIANT-FLAT-VIEW REDEFINES WS-VARIANT-RESULTS.
014800     05  FILLER                  PIC S9(09)V9(02) OCCURS 5 TIMES.
014900     05  FILLER                  PIC S9(03)V9(02) OCCURS 3 TIMES.
015000     05  FILLER                  PIC X(01)        OCCURS 3 TIMES.
015100     05  FILLER                  PIC X(23).
015200
015300 01  WS-FAIR-VALUE-RANGE.
015400     05  WS-FV-LOW               PIC S9(09)V9(02) VALUE ZERO.
015500     05  WS-FV-HIGH              PIC S9(09)V9(02) VALUE ZERO.
015600     05  WS-FV-AVG               PIC S9(09)V9(02) VALUE ZERO.
015700     05  WS-FV-SUM               PIC S9(11)V9(02) VALUE ZERO.
015800     05  WS-FV-CANDIDATE         PIC S9(09)V9(02) VALUE ZERO.
015900     05  WS-FV-COUNT             PIC S9(02) COMP  VALUE ZERO.
016000     05  FILLER                  PIC X(06).
016100
016200 01  WS-SENSITIVITY-GRID.
016300     05  WS-SENS-KE-VAL          OCCURS 3 TIMES
016400                                 PIC S9(01)V9(06) VALUE ZERO.
016500     05  WS-SENS-G-VAL           OCCURS 3 TIMES
016600                                 PIC S9(01)V9(06) VALUE ZERO.
016650     05  WS-SENS-GORDON-ROW      OCCURS 3 TIMES.
016660         10  WS-SENS-GORDON      OCCURS 3 TIMES
016670                                 PIC S9(09)V9(02) VALUE ZERO.
016680     05  FILLER                  PIC X(06).
017000
017100 01  WS-REPORT-LINES.
017200     05  WS-BLOCK-HEADING-LINE.
017300         10  FILLER              PIC X(24)
017400                         VALUE "DDM VALUATION".
017500         10  FILLER              PIC X(108) VALUE SPACES.
017600     05  WS-HIST-HEADING-LINE.
017700         10  FILLER              PIC X(40) VALUE
017800                         "YEAR    DPS        PAYOUT %".
017900         10  FILLER              PIC X(92) VALUE SPACES.
018000     05  WS-HIST-DETAIL-LINE.
018100         10  DET-HIST-YEAR       PIC 9(01)      VALUE ZERO.
018200         10  FILLER              PIC X(04) VALUE SPACES.
018300         10  DET-HIST-DPS        PIC Z,ZZ9.99    VALUE ZERO.
018400         10  FILLER              PIC X(04) VALUE SPACES.
018500         10  DET-HIST-PAYOUT     PIC ZZ9.9       VALUE ZERO.
018600         10  FILLER              PIC X(01) VALUE "%".
018700         10  FILLER              PIC X(90) VALUE SPACES.
018800     05  WS-AVG-LINE.
018900         10  FILLER              PIC X(28) VALUE
019000                         "AVG PAYOUT / AVG DPS GROWTH:".
019100         10  DET-AVG-PAYOUT      PIC ZZ9.9       VALUE ZERO.
019200         10  FILLER              PIC X(01) VALUE "%".
019300         10  FILLER              PIC X(02) VALUE SPACES.
019400         10  DET-AVG-GROWTH      PIC ZZ9.9       VALUE ZERO.
019500         10  FILLER              PIC X(01) VALUE "%".
019600         10  FILLER              PIC X(77) VALUE SPACES.
019700     05  WS-VARIANT-LINE.
019800         10  FILLER              PIC X(20) VALUE SPACES.
019900         10  DET-VARIANT-LABEL   PIC X(22) VALUE SPACES.
020000         10  DET-VARIANT-AMOUNT  PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
020100         10  FILLER              PIC X(88) VALUE SPACES.
020110     05  WS-GORDON-YIELD-LINE.
020120         10  FILLER              PIC X(20) VALUE SPACES.
020130         10  FILLER              PIC X(22) VALUE
020140                         "  IMPLIED DIV YIELD  ".
020150         10  DET-GORDON-YIELD    PIC ZZ9.9       VALUE ZERO.
020160         10  FILLER              PIC X(01) VALUE "%".
020170         10  FILLER              PIC X(88) VALUE SPACES.
020200     05  WS-VARIANT-ERROR-LINE.
020300         10  FILLER              PIC X(20) VALUE SPACES.
020400         10  DET-ERROR-LABEL     PIC X(22) VALUE SPACES.
020500         10  DET-ERROR-TEXT      PIC X(40) VALUE
020600                         "ERROR -- KE DOES NOT EXCEED GROWTH".
020700         10  FILLER              PIC X(48) VALUE SPACES.
020800     05  WS-FAIR-VALUE-LINE.
020900         10  FILLER              PIC X(20) VALUE
021000                         "DDM FAIR VALUE LOW: ".
021100         10  DET-FV-LOW          PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
021200         10  FILLER              PIC X(06) VALUE SPACES.
021300         10  FILLER              PIC X(06) VALUE "AVG : ".
021400         10  DET-FV-AVG          PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
021500         10  FILLER              PIC X(06) VALUE SPACES.
021600         10  FILLER              PIC X(07) VALUE "HIGH : ".
021700         10  DET-FV-HIGH         PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
021800         10  FILLER              PIC X(63) VALUE SPACES.
021900     05  WS-SENS-HEADING-LINE.
022000         10  DET-SENS-CORNER     PIC X(09) VALUE "KE\\G    ".
022100         10  DET-SENS-G-HDR      PIC X(11) OCCURS 3 TIMES.
022200         10  FILLER              PIC X(90) VALUE SPACES.
022300     05  WS-SENS-DETAIL-LINE.
022350         10  FILLER              PIC X(03) VALUE "KE=".
022360         10  DET-SENS-K-PCT      PIC ZZ9.9 VALUE ZERO.
022370         10  FILLER              PIC X(01) VALUE "%".
022500         10  DET-SENS-CELL       PIC Z,ZZZ,ZZ9 OCCURS 3 TIMES.
022600         10  FILLER              PIC X(90) VALUE SPACES.
022700
022800 PROCEDURE DIVISION.
022900 DECLARATIVES.
023000 FILE-ERROR-HANDLER SECTION.
023100     USE AFTER ERROR PROCEDURE ON DERV-FILE
023200                                   ASSUMP-FILE
023300                                   REPORT-FILE.
023400 900000-DECL-STATUS-CHECK.
023500     DISPLAY SPACE
023600     DISPLAY "+---+----+---+----+---+----+"
023700     DISPLAY "| DDMMODEL FILE STATUS ERROR |"
023800     DISPLAY "+---+----+---+----+---+----+"
023900     DISPLAY "| DERVIN   STATUS: [" FS-DERV-FILE   "]."
024000     DISPLAY "| ASSUMPIN STATUS: [" FS-ASSUMP-FILE "]."
024100     DISPLAY "| VALRPT   STATUS: [" FS-REPORT-FILE "]."
024200     DISPLAY "+---+----+---+----+---+----+".
024300 END DECLARATIVES.
024400
024500 MAIN-PARAGRAPH.
024600     PERFORM 100000-START-BEGIN-PROGRAM
024700        THRU 100000-FINISH-BEGIN-PROGRAM
024800
024900     PERFORM 200000-START-COMPUTE-HISTORICAL-STATS
025000        THRU 200000-FINISH-COMPUTE-HISTORICAL-STATS
025100
025200     PERFORM 300000-START-SET-DDM-PARAMETERS
025300        THRU 300000-FINISH-SET-DDM-PARAMETERS
025400
025500     PERFORM 400000-START-COMPUTE-GORDON-GROWTH
025600        THRU 400000-FINISH-COMPUTE-GORDON-GROWTH
025700
025800     PERFORM 450000-START-COMPUTE-TWO-STAGE
025900        THRU 450000-FINISH-COMPUTE-TWO-STAGE
026000
026100     PERFORM 480000-START-COMPUTE-H-MODEL
026200        THRU 480000-FINISH-COMPUTE-H-MODEL
026300
026400     PERFORM 500000-START-COMPUTE-FAIR-VALUE-RANGE
026500        THRU 500000-FINISH-COMPUTE-FAIR-VALUE-RANGE
026600
026700     PERFORM 600000-START-PRINT-DDM-BLOCK
026800        THRU 600000-FINISH-PRINT-DDM-BLOCK
026900
027000     PERFORM 700000-START-PRINT-GORDON-SENSITIVITY
027100        THRU 700000-FINISH-PRINT-GORDON-SENSITIVITY
027200
027300     CLOSE DERV-FILE ASSUMP-FILE REPORT-FILE
027400
027500     STOP RUN.
027600
027700 100000-START-BEGIN-PROGRAM.
027800     OPEN INPUT  DERV-FILE
027900     OPEN INPUT  ASSUMP-FILE
028000     OPEN EXTEND REPORT-FILE
028100
028200     READ DERV-FILE RECORD
028300         AT END
028400             DISPLAY "DDMMODEL -- DERVIN IS EMPTY. RUN ABORTED."
028500             STOP RUN
028600     END-READ
028700
028800     READ ASSUMP-FILE RECORD
028900         AT END
029000             DISPLAY "DDMMODEL -- ASSUMPIN IS EMPTY. RUN ABORTED."
029100             STOP RUN
029200     END-READ.
029300 100000-FINISH-BEGIN-PROGRAM.
029400     EXIT.
029500
029600*    DPS(I) = DIV(I)/SHARES*1000 (ZERO IF SHARES NOT POSITIVE);
029700*    PAYOUT(I) = DIV(I)/NI(I) (ZERO WHEN NI(I) IS ZERO);
029800*    GROWTH(I) = DPS(I)/DPS(I-1)-1 FOR I = 2..5, ZERO WHEN THE
029900*    PRIOR DPS IS NOT POSITIVE.  AVERAGES ARE SIMPLE MEANS.
030000 200000-START-COMPUTE-HISTORICAL-STATS.
030100     PERFORM 210000-START-ONE-HIST-YEAR
030200        THRU 210000-FINISH-ONE-HIST-YEAR
030300     VARYING WS-YEAR-IDX FROM CTE-01 BY CTE-01
030400       UNTIL WS-YEAR-IDX GREATER CTE-05
030500
030600     COMPUTE WS-AVG-PAYOUT =
030700             (WS-HIST-PAYOUT(1) + WS-HIST-PAYOUT(2) +
030800              WS-HIST-PAYOUT(3) + WS-HIST-PAYOUT(4) +
030900              WS-HIST-PAYOUT(5)) / CTE-05
031000     COMPUTE WS-AVG-GROWTH =
031100             (WS-HIST-GROWTH(2) + WS-HIST-GROWTH(3) +
031200              WS-HIST-GROWTH(4) + WS-HIST-GROWTH(5)) / CTE-04.
031300 200000-FINISH-COMPUTE-HISTORICAL-STATS.
031400     EXIT.
031500
031600 210000-START-ONE-HIST-YEAR.
031700     IF ASMP-SHARES-OUT GREATER ZERO
031800         COMPUTE WS-HIST-DPS(WS-YEAR-IDX) =
031900                 DERV-DIV(WS-YEAR-IDX) / ASMP-SHARES-OUT * 1000
032000     ELSE
032100         MOVE ZERO TO WS-HIST-DPS(WS-YEAR-IDX)
032200     END-IF
032300
032400     IF DERV-NI(WS-YEAR-IDX) NOT EQUAL ZERO
032500         COMPUTE WS-HIST-PAYOUT(WS-YEAR-IDX) =
032600                 DERV-DIV(WS-YEAR-IDX) / DERV-NI(WS-YEAR-IDX)
032700     ELSE
032800         MOVE ZERO TO WS-HIST-PAYOUT(WS-YEAR-IDX)
032900     END-IF
033000
033100     IF WS-YEAR-IDX GREATER CTE-01
033200         IF WS-HIST-DPS(WS-YEAR-IDX - 1) GREATER ZERO
033300             COMPUTE WS-HIST-GROWTH(WS-YEAR-IDX) =
033400                     WS-HIST-DPS(WS-YEAR-IDX) /
033500                     WS-HIST-DPS(WS-YEAR-IDX - 1) - 1
033600         ELSE
033700             MOVE ZERO TO WS-HIST-GROWTH(WS-YEAR-IDX)
033800         END-IF
033900     END-IF.
034000 210000-FINISH-ONE-HIST-YEAR.
034100     EXIT.
034200
034300*    D0 = LAST HISTORICAL DPS.  CAPM KE AS IN THE DCF AND FCFE
034400*    ENGINES.  GORDON G DEFAULTS TO AVERAGE HISTORICAL GROWTH,
034500*    OR 3 PERCENT WHEN NO GROWTH WAS OBSERVED.  HIGH GROWTH FOR
034600*    THE TWO-STAGE AND H-MODEL VARIANTS IS THE GREATER OF THE
034700*    AVERAGE HISTORICAL GROWTH AND 5 PERCENT; STABLE GROWTH IS
034800*    HELD AT 3 PERCENT.
034900 300000-START-SET-DDM-PARAMETERS.
035000     COMPUTE WS-COST-EQUITY =
035100             ASMP-RISK-FREE + ASMP-BETA * ASMP-MARKET-PREMIUM
035200
035300     MOVE WS-HIST-DPS(5) TO WS-D-ZERO
035400
035500     IF WS-AVG-GROWTH NOT EQUAL ZERO
035600         MOVE WS-AVG-GROWTH TO WS-GORDON-G
035700     ELSE
035800         MOVE CTE-STABLE-GROWTH TO WS-GORDON-G
035900     END-IF
036000
036100     IF WS-AVG-GROWTH GREATER CTE-DEFAULT-HIGH-GROWTH
036200         MOVE WS-AVG-GROWTH TO WS-HIGH-GROWTH
036300     ELSE
036400         MOVE CTE-DEFAULT-HIGH-GROWTH TO WS-HIGH-GROWTH
036500     END-IF
036600
036700     MOVE CTE-STABLE-GROWTH TO WS-STABLE-GROWTH.
036800 300000-FINISH-SET-DDM-PARAMETERS.
036900     EXIT.
037000
037100*    GORDON GROWTH -- REQUIRES KE GREATER THAN G.
037200 400000-START-COMPUTE-GORDON-GROWTH.
037300     IF WS-COST-EQUITY NOT GREATER WS-GORDON-G
037400         SET SW-GORDON-ERROR TO TRUE
037500         MOVE ZERO TO WS-GORDON-PRICE
037600         MOVE ZERO TO WS-GORDON-YIELD
037700     ELSE
037800         MOVE SPACE TO WS-GORDON-ERROR-SW
037900         COMPUTE WS-GORDON-PRICE ROUNDED =
038000                 (WS-D-ZERO * (1 + WS-GORDON-G)) /
038100                 (WS-COST-EQUITY - WS-GORDON-G)
038200         IF WS-GORDON-PRICE GREATER ZERO
038300             COMPUTE WS-GORDON-YIELD ROUNDED =
038400                     (WS-D-ZERO * (1 + WS-GORDON-G)) /
038500                     WS-GORDON-PRICE * 100
038600         ELSE
038700             MOVE ZERO TO WS-GORDON-YIELD
038800         END-IF
038900     END-IF.
039000 400000-FINISH-COMPUTE-GORDON-GROWTH.
039100     EXIT.
039200
039300*    TWO-STAGE DDM -- FIVE HIGH-GROWTH YEARS THEN A STABLE
039400*    PERPETUITY.  REQUIRES KE GREATER THAN THE STABLE RATE.
039500 450000-START-COMPUTE-TWO-STAGE.
039600     IF WS-COST-EQUITY NOT GREATER WS-STABLE-GROWTH
039700         SET SW-2STAGE-ERROR TO TRUE
039800         MOVE ZERO TO WS-2STAGE-PV-STAGE1
039900         MOVE ZERO TO WS-2STAGE-PV-TERM
040000         MOVE ZERO TO WS-2STAGE-PRICE
040100         MOVE ZERO TO WS-2STAGE-TERM-PCT
040200     ELSE
040300         MOVE SPACE TO WS-2STAGE-ERROR-SW
040400         MOVE WS-D-ZERO TO WS-STAGE-D(1)
040500
040600         PERFORM 451000-START-ONE-STAGE-YEAR
040700            THRU 451000-FINISH-ONE-STAGE-YEAR
040800         VARYING WS-STAGE-IDX FROM CTE-01 BY CTE-01
040900           UNTIL WS-STAGE-IDX GREATER CTE-05
041000
041100         COMPUTE WS-2STAGE-PV-STAGE1 =
041200                 WS-STAGE-PV(1) + WS-STAGE-PV(2) +
041300                 WS-STAGE-PV(3) + WS-STAGE-PV(4) +
041400                 WS-STAGE-PV(5)
041500
041600         COMPUTE WS-STAGE-D(6) =
041700                 WS-STAGE-D(5) * (1 + WS-STABLE-GROWTH)
041800         COMPUTE WS-2STAGE-PV-TERM =
041900                 (WS-STAGE-D(6) /
042000                  (WS-COST-EQUITY - WS-STABLE-GROWTH)) /
042100                 ((1 + WS-COST-EQUITY) ** CTE-05)
042200
042300         COMPUTE WS-2STAGE-PRICE =
042400                 WS-2STAGE-PV-STAGE1 + WS-2STAGE-PV-TERM
042500
042600         IF WS-2STAGE-PRICE NOT EQUAL ZERO
042700             COMPUTE WS-2STAGE-TERM-PCT ROUNDED =
042800                     WS-2STAGE-PV-TERM / WS-2STAGE-PRICE * 100
042900         ELSE
043000             MOVE ZERO TO WS-2STAGE-TERM-PCT
043100         END-IF
043200     END-IF.
043300 450000-FINISH-COMPUTE-TWO-STAGE.
043400     EXIT.
043500
043600 451000-START-ONE-STAGE-YEAR.
043700     IF WS-STAGE-IDX GREATER CTE-01
043800         COMPUTE WS-STAGE-D(WS-STAGE-IDX) =
043900                 WS-STAGE-D(WS-STAGE-IDX - 1) *
044000                 (1 + WS-HIGH-GROWTH)
044100     ELSE
044200         COMPUTE WS-STAGE-D(WS-STAGE-IDX) =
044300                 WS-D-ZERO * (1 + WS-HIGH-GROWTH)
044400     END-IF
044500
044600     COMPUTE WS-STAGE-DISC-FACTOR(WS-STAGE-IDX) =
044700             1 / ((1 + WS-COST-EQUITY) ** WS-STAGE-IDX)
044800     COMPUTE WS-STAGE-PV(WS-STAGE-IDX) =
044900             WS-STAGE-D(WS-STAGE-IDX) *
045000             WS-STAGE-DISC-FACTOR(WS-STAGE-IDX).
045100 451000-FINISH-ONE-STAGE-YEAR.
045200     EXIT.
045300
045400*    H-MODEL -- HALF-LIFE 5 YEARS (H = HALF-LIFE / 2).  REQUIRES
045500*    KE GREATER THAN THE STABLE RATE.
045600 480000-START-COMPUTE-H-MODEL.
045700     IF WS-COST-EQUITY NOT GREATER WS-STABLE-GROWTH
045800         SET SW-HMODEL-ERROR TO TRUE
045900         MOVE ZERO TO WS-HMODEL-STABLE-COMP
046000         MOVE ZERO TO WS-HMODEL-EXTRA-COMP
046100         MOVE ZERO TO WS-HMODEL-PRICE
046200     ELSE
046300         MOVE SPACE TO WS-HMODEL-ERROR-SW
046400         COMPUTE WS-HMODEL-STABLE-COMP =
046500                 WS-D-ZERO * (1 + WS-STABLE-GROWTH) /
046600                 (WS-COST-EQUITY - WS-STABLE-GROWTH)
046700         COMPUTE WS-HMODEL-EXTRA-COMP =
046800                 WS-D-ZERO * (CTE-HALF-LIFE / 2) *
046900                 (WS-HIGH-GROWTH - WS-STABLE-GROWTH) /
047000                 (WS-COST-EQUITY - WS-STABLE-GROWTH)
047100         COMPUTE WS-HMODEL-PRICE =
047200                 WS-HMODEL-STABLE-COMP + WS-HMODEL-EXTRA-COMP
047300     END-IF.
047400 480000-FINISH-COMPUTE-H-MODEL.
047500     EXIT.
047600
047700*    FAIR-VALUE RANGE -- LOW/AVG/HIGH OVER THE STRICTLY
047800*    POSITIVE PRICES AMONG THE THREE VARIANTS.
047900 500000-START-COMPUTE-FAIR-VALUE-RANGE.
048000     MOVE ZERO TO WS-FV-COUNT
048100     MOVE ZERO TO WS-FV-LOW
048200     MOVE ZERO TO WS-FV-HIGH
048300     MOVE ZERO TO WS-FV-SUM
048400     MOVE ZERO TO WS-FV-AVG
048500
048600     IF WS-GORDON-PRICE GREATER ZERO
048700         MOVE WS-GORDON-PRICE TO WS-FV-CANDIDATE
048800         PERFORM 510000-START-ACCUMULATE-FV
048900            THRU 510000-FINISH-ACCUMULATE-FV
049000     END-IF
049100     IF WS-2STAGE-PRICE GREATER ZERO
049200         MOVE WS-2STAGE-PRICE TO WS-FV-CANDIDATE
049300         PERFORM 510000-START-ACCUMULATE-FV
049400            THRU 510000-FINISH-ACCUMULATE-FV
049500     END-IF
049600     IF WS-HMODEL-PRICE GREATER ZERO
049700         MOVE WS-HMODEL-PRICE TO WS-FV-CANDIDATE
049800         PERFORM 510000-START-ACCUMULATE-FV
049900            THRU 510000-FINISH-ACCUMULATE-FV
050000     END-IF
050100
050200     IF WS-FV-COUNT GREATER ZERO
050300         COMPUTE WS-FV-AVG ROUNDED = WS-FV-SUM / WS-FV-COUNT
050400     END-IF.
050500 500000-FINISH-COMPUTE-FAIR-VALUE-RANGE.
050600     EXIT.
050700
050800 510000-START-ACCUMULATE-FV.
050900     IF WS-FV-COUNT EQUAL ZERO
051000         MOVE WS-FV-CANDIDATE TO WS-FV-LOW
051100         MOVE WS-FV-CANDIDATE TO WS-FV-HIGH
051200     ELSE
051300         IF WS-FV-CANDIDATE LESS WS-FV-LOW
051400             MOVE WS-FV-CANDIDATE TO WS-FV-LOW
051500         END-IF
051600         IF WS-FV-CANDIDATE GREATER WS-FV-HIGH
051700             MOVE WS-FV-CANDIDATE TO WS-FV-HIGH
051800         END-IF
051900     END-IF
052000     ADD WS-FV-CANDIDATE TO WS-FV-SUM
052100     ADD CTE-01 TO WS-FV-COUNT.
052200 510000-FINISH-ACCUMULATE-FV.
052300     EXIT.
052400
052500 600000-START-PRINT-DDM-BLOCK.
052600     MOVE SPACES TO REPORT-LINE
052700     WRITE REPORT-LINE
052800     WRITE REPORT-LINE FROM WS-BLOCK-HEADING-LINE
052900     MOVE SPACES TO REPORT-LINE
053000     WRITE REPORT-LINE
053100     WRITE REPORT-LINE FROM WS-HIST-HEADING-LINE
053200
053300     PERFORM 610000-START-PRINT-HIST-YEAR
053400        THRU 610000-FINISH-PRINT-HIST-YEAR
053500     VARYING WS-YEAR-IDX FROM CTE-01 BY CTE-01
053600       UNTIL WS-YEAR-IDX GREATER CTE-05
053700
053800     COMPUTE DET-AVG-PAYOUT = WS-AVG-PAYOUT * 100
053900     COMPUTE DET-AVG-GROWTH = WS-AVG-GROWTH * 100
054000     WRITE REPORT-LINE FROM WS-AVG-LINE
054100
054200     MOVE "GORDON GROWTH PRICE   " TO DET-VARIANT-LABEL
054300     IF SW-GORDON-ERROR
054400         MOVE DET-VARIANT-LABEL TO DET-ERROR-LABEL
054500         WRITE REPORT-LINE FROM WS-VARIANT-ERROR-LINE
054600     ELSE
054700         MOVE WS-GORDON-PRICE TO DET-VARIANT-AMOUNT
054800         WRITE REPORT-LINE FROM WS-VARIANT-LINE
054810         COMPUTE DET-GORDON-YIELD = WS-GORDON-YIELD
054820         WRITE REPORT-LINE FROM WS-GORDON-YIELD-LINE
054900     END-IF
055000
055100     MOVE "TWO-STAGE DDM PRICE   " TO DET-VARIANT-LABEL
055200     IF SW-2STAGE-ERROR
055300         MOVE DET-VARIANT-LABEL TO DET-ERROR-LABEL
055400         WRITE REPORT-LINE FROM WS-VARIANT-ERROR-LINE
055500     ELSE
055600         MOVE WS-2STAGE-PRICE TO DET-VARIANT-AMOUNT
055700         WRITE REPORT-LINE FROM WS-VARIANT-LINE
055800
055900         MOVE "  PV STAGE 1 (BN)     " TO DET-VARIANT-LABEL
056000         MOVE WS-2STAGE-PV-STAGE1      TO DET-VARIANT-AMOUNT
056100         WRITE REPORT-LINE FROM WS-VARIANT-LINE
056200
056300         MOVE "  PV TERMINAL (BN)    " TO DET-VARIANT-LABEL
056400         MOVE WS-2STAGE-PV-TERM         TO DET-VARIANT-AMOUNT
056500         WRITE REPORT-LINE FROM WS-VARIANT-LINE
056600     END-IF
056700
056800     MOVE "H-MODEL PRICE         " TO DET-VARIANT-LABEL
056900     IF SW-HMODEL-ERROR
057000         MOVE DET-VARIANT-LABEL TO DET-ERROR-LABEL
057100         WRITE REPORT-LINE FROM WS-VARIANT-ERROR-LINE
057200     ELSE
057300         MOVE WS-HMODEL-PRICE TO DET-VARIANT-AMOUNT
057400         WRITE REPORT-LINE FROM WS-VARIANT-LINE
057500     END-IF
057600
057700     MOVE WS-FV-LOW  TO DET-FV-LOW
057800     MOVE WS-FV-AVG  TO DET-FV-AVG
057900     MOVE WS-FV-HIGH TO DET-FV-HIGH
058000     WRITE REPORT-LINE FROM WS-FAIR-VALUE-LINE
058100
058200     MOVE SPACES TO REPORT-LINE
058300     WRITE REPORT-LINE.
058400 600000-FINISH-PRINT-DDM-BLOCK.
058500     EXIT.
058600
058700 610000-START-PRINT-HIST-YEAR.
058800     MOVE WS-YEAR-IDX              TO DET-HIST-YEAR
058900     MOVE WS-HIST-DPS(WS-YEAR-IDX) TO DET-HIST-DPS
059000     COMPUTE DET-HIST-PAYOUT = WS-HIST-PAYOUT(WS-YEAR-IDX) * 100
059100     WRITE REPORT-LINE FROM WS-HIST-DETAIL-LINE.
059200 610000-FINISH-PRINT-HIST-YEAR.
059300     EXIT.
059400
059500*    GORDON SENSITIVITY -- KE (BASE -1%/BASE/+1%) ACROSS G OF
059600*    2.0/3.0/4.0 PERCENT.  A CELL IS BLANK (ZERO) WHEN KE DOES
059700*    NOT EXCEED THAT COLUMN'S GROWTH.
059800 700000-START-PRINT-GORDON-SENSITIVITY.
059900     COMPUTE WS-SENS-KE-VAL(1) = WS-COST-EQUITY - 0.01
060000     MOVE    WS-COST-EQUITY        TO WS-SENS-KE-VAL(2)
060100     COMPUTE WS-SENS-KE-VAL(3) = WS-COST-EQUITY + 0.01
060200     MOVE 0.02 TO WS-SENS-G-VAL(1)
060300     MOVE 0.03 TO WS-SENS-G-VAL(2)
060400     MOVE 0.04 TO WS-SENS-G-VAL(3)
060500
060600     PERFORM 710000-START-SENS-ROW
060700        THRU 710000-FINISH-SENS-ROW
060800     VARYING WS-SENS-KE-IDX FROM CTE-01 BY CTE-01
060900       UNTIL WS-SENS-KE-IDX GREATER CTE-03
061000
061100     MOVE "GORDON GROWTH SENSITIVITY -- KE x GROWTH RATE"
061200                                    TO WS-SENS-HEADING-LINE
061300     MOVE "   2.0%    " TO DET-SENS-G-HDR(1)
061400     MOVE "   3.0%    " TO DET-SENS-G-HDR(2)
061500     MOVE "   4.0%    " TO DET-SENS-G-HDR(3)
061600     MOVE "KE\\G    " TO DET-SENS-CORNER
061700     WRITE REPORT-LINE FROM WS-SENS-HEADING-LINE
061800
061900     PERFORM 720000-START-SENS-PRINT-ROW
062000        THRU 720000-FINISH-SENS-PRINT-ROW
062100     VARYING WS-SENS-KE-IDX FROM CTE-01 BY CTE-01
062200       UNTIL WS-SENS-KE-IDX GREATER CTE-03
062300
062400     MOVE SPACES TO REPORT-LINE
062500     WRITE REPORT-LINE.
062600 700000-FINISH-PRINT-GORDON-SENSITIVITY.
062700     EXIT.
062800
062900 710000-START-SENS-ROW.
063000     PERFORM 711000-START-SENS-CELL
063100        THRU 711000-FINISH-SENS-CELL
063200     VARYING WS-SENS-G-IDX FROM CTE-01 BY CTE-01
063300       UNTIL WS-SENS-G-IDX GREATER CTE-03.
063400 710000-FINISH-SENS-ROW.
063500     EXIT.
063600
063700 711000-START-SENS-CELL.
063800     IF WS-SENS-KE-VAL(WS-SENS-KE-IDX) NOT GREATER
063900        WS-SENS-G-VAL(WS-SENS-G-IDX)
064000         MOVE ZERO TO
064100              WS-SENS-GORDON(WS-SENS-KE-IDX, WS-SENS-G-IDX)
064200     ELSE
064300         COMPUTE
064400         WS-SENS-GORDON(WS-SENS-KE-IDX, WS-SENS-G-IDX)
064500                                                 ROUNDED =
064600             (WS-D-ZERO * (1 + WS-SENS-G-VAL(WS-SENS-G-IDX))) /
064700             (WS-SENS-KE-VAL(WS-SENS-KE-IDX) -
064800              WS-SENS-G-VAL(WS-SENS-G-IDX))
064900     END-IF.
065000 711000-FINISH-SENS-CELL.
065100     EXIT.
065200
065300 720000-START-SENS-PRINT-ROW.
065400     COMPUTE DET-SENS-K-PCT ROUNDED =
065500             WS-SENS-KE-VAL(WS-SENS-KE-IDX) * 100
065600     MOVE WS-SENS-GORDON(WS-SENS-KE-IDX, 1) TO DET-SENS-CELL(1)
065700     MOVE WS-SENS-GORDON(WS-SENS-KE-IDX, 2) TO DET-SENS-CELL(2)
065800     MOVE WS-SENS-GORDON(WS-SENS-KE-IDX, 3) TO DET-SENS-CELL(3)
065900     WRITE REPORT-LINE FROM WS-SENS-DETAIL-LINE.
066000 720000-FINISH-SENS-PRINT-ROW.
066100     EXIT.
066200
066300 END PROGRAM DDMMODEL.
