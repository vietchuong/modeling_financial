000100*****************************************************************
000200*                                                               *
000300*                        R E L V A L E N                        *
000400*                        ---------                               *
000500*                                                               *
000600*   RELATIVE-VALUATION ENGINE OF THE EQUITY VALUATION BATCH     *
000700*   RUN -- P/E, P/B AND EV/EBITDA AGAINST A PEER MULTIPLE       *
000800*   TABLE, PLUS THE RELATIVE-VALUATION FAIR-VALUE RANGE.  LAST  *
000900*   PROGRAM IN THE JOB STREAM -- OPENS THE REPORT FILE EXTEND.  *
001000*                                                               *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    RELVALEN.
001400 AUTHOR.        G F CHEN.
001500 INSTALLATION.  CORPORATE FINANCIAL SYSTEMS.
001600 DATE-WRITTEN.  04/22/94.
001700 DATE-COMPILED.
001800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
001900*****************************************************************
002000*   M A I N T E N A N C E   H I S T O R Y                       *
002100*   DATE       BY    REQUEST     DESCRIPTION                    *
002200*   --------   ----  ----------  ------------------------------*
002300*   04/22/94   GFC   WP-2208     ORIGINAL PROGRAM -- P/E AND    *
002400*                                P/B METHODS ONLY.              *
002500*   09/14/96   GFC   WP-2471     ADDED THE EV/EBITDA METHOD AND *
002600*                                THE FAIR-VALUE RANGE.          *
002700*   02/03/99   DKT   Y2K-0077    REVIEWED EVERY PIC CLAUSE --   *
002800*                                NONE FOUND TO WINDOW.          *
002900*   03/17/03   SLP   WP-3008     ADDED FILE-STATUS DECLARATIVES.*
003000*   07/08/09   SLP   WP-3402     PEER TABLE NOW CAPPED AT 20    *
003100*                                ROWS TO MATCH THE DATA-SUPPLY  *
003200*                                CONTRACT; EXCESS ROWS SKIPPED. *
003300*   01/06/11   TJW   WP-3588     CLEANED UP PARAGRAPH NUMBERING.*
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-4381.
003800 OBJECT-COMPUTER. IBM-4381.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS RATE-SIGN-CLASS IS "+" THRU "+", "-" THRU "-"
004200     SWITCH-0 IS SW-RERUN-FLAG ON STATUS IS RERUN-REQUESTED
004300                               OFF STATUS IS NOT-RERUN.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DERV-FILE   ASSIGN TO DERVIN
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS FS-DERV-FILE.
004900     SELECT ASSUMP-FILE ASSIGN TO ASSUMPIN
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS FS-ASSUMP-FILE.
005200     SELECT PEER-FILE   ASSIGN TO PEERIN
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-PEER-FILE.
005500     SELECT REPORT-FILE ASSIGN TO VALRPT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-REPORT-FILE.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  DERV-FILE
006200     LABEL RECORD IS STANDARD.
006300     COPY DERVREC.
006400
006500 FD  ASSUMP-FILE
006600     LABEL RECORD IS STANDARD.
006700     COPY ASSUMPRM.
006800
006900 FD  PEER-FILE
007000     LABEL RECORD IS STANDARD.
007100     COPY PEERREC.
007200
007300 FD  REPORT-FILE
007400     LABEL RECORD IS STANDARD.
007500 01  REPORT-LINE                 PIC X(132).
007600
007700 WORKING-STORAGE SECTION.
007800 77  FS-DERV-FILE                PIC 9(02)      VALUE ZEROES.
007900 77  FS-ASSUMP-FILE              PIC 9(02)      VALUE ZEROES.
008000 77  FS-PEER-FILE                PIC 9(02)      VALUE ZEROES.
008100 77  FS-REPORT-FILE              PIC 9(02)      VALUE ZEROES.
008200 77  WS-PEER-COUNT               PIC S9(02) COMP VALUE ZERO.
008300 77  WS-PEER-IDX                 PIC S9(02) COMP VALUE ZERO.
008400 77  WS-SORT-OUTER-IDX           PIC S9(02) COMP VALUE ZERO.
008500 77  WS-SORT-INNER-IDX           PIC S9(02) COMP VALUE ZERO.
008600 77  WS-NONZERO-COUNT            PIC S9(02) COMP VALUE ZERO.
008700 77  WS-SWAP-WORK-FIELD          PIC S9(03)V9(02) VALUE ZERO.
008800 77  WS-MEDIAN-RESULT            PIC S9(03)V9(02) VALUE ZERO.
008900 77  WS-MEDIAN-LO-IDX            PIC S9(02) COMP  VALUE ZERO.
009000 77  WS-MEDIAN-HI-IDX            PIC S9(02) COMP  VALUE ZERO.
009100 77  WS-EDIT-PEER-PE              PIC ZZ9.99      VALUE ZERO.
009200 77  WS-EDIT-PEER-PB              PIC ZZ9.99      VALUE ZERO.
009300 77  WS-EDIT-PEER-EVEB            PIC ZZ9.99      VALUE ZERO.
009400
009500 78  CTE-01                                     VALUE 1.
009600 78  CTE-02                                     VALUE 2.
009700 78  CTE-20                                     VALUE 20.
009800
009900 01  WS-FILE-SWITCHES.
010000     05  WS-PEER-EOF-SW          PIC X(01)      VALUE SPACE.
010100         88  SW-PEER-EOF                         VALUE "Y".
010150     05  FILLER                  PIC X(05).
010200
010300*    PEER TABLE -- UP TO 20 COMPARABLE COMPANIES.
010400 01  WS-PEER-TABLE.
010500     05  WS-PEER-ENTRY           OCCURS 20 TIMES
010600                                 INDEXED BY WS-PEER-TABLE-IDX.
010700         10  WS-PEER-TBL-NAME    PIC X(12).
010800         10  WS-PEER-TBL-PE      PIC S9(03)V9(02).
010900         10  WS-PEER-TBL-PB      PIC S9(03)V9(02).
011000         10  WS-PEER-TBL-EVEB    PIC S9(03)V9(02).
011050     05  FILLER                  PIC X(05).
011100 01  WS-PEER-TABLE-FLAT-VIEW REDEFINES WS-PEER-TABLE.
011200     05  WS-PEER-FLAT-ROW        OCCURS 20 TIMES
011300                                 PIC X(27).
011350     05  FILLER                  PIC X(05).
011400
011500*    SCRATCH ARRAY USED TO SORT THE NONZERO VALUES OF WHICHEVER
011600*    METRIC IS CURRENTLY BEING AVERAGED / MEDIANED.
011700 01  WS-SORT-SCRATCH.
011800     05  WS-SORT-VALUE           OCCURS 20 TIMES
011900                                 PIC S9(03)V9(02) VALUE ZERO.
011950     05  FILLER                  PIC X(04).
012000 01  WS-SORT-SCRATCH-ALT-VIEW REDEFINES WS-SORT-SCRATCH.
012100     05  WS-SORT-VALUE-ALT       OCCURS 20 TIMES
012200                                 PIC S9(03)V9(02).
012250     05  FILLER                  PIC X(04).
012300
012400 01  WS-PEER-STATISTICS.
012500     05  WS-PE-MEAN              PIC S9(03)V9(02) VALUE ZERO.
012600     05  WS-PE-MEDIAN            PIC S9(03)V9(02) VALUE ZERO.
012700     05  WS-PB-MEAN              PIC S9(03)V9(02) VALUE ZERO.
012800     05  WS-PB-MEDIAN            PIC S9(03)V9(02) VALUE ZERO.
012900     05  WS-EVEB-MEAN            PIC S9(03)V9(02) VALUE ZERO.
013000     05  WS-EVEB-MEDIAN          PIC S9(03)V9(02) VALUE ZERO.
013100     05  FILLER                  PIC X(06).
013200
013300 01  WS-CURRENT-IMPLIED.
013400     05  WS-CUR-PE               PIC S9(03)V9(02) VALUE ZERO.
013500     05  WS-CUR-PB               PIC S9(03)V9(02) VALUE ZERO.
013600     05  WS-CUR-EVEB             PIC S9(03)V9(02) VALUE ZERO.
013700     05  FILLER                  PIC X(06).
013800
013900 01  WS-METHOD-RESULTS.
014000     05  WS-PE-TARGET            PIC S9(09)V9(02) VALUE ZERO.
014100     05  WS-PE-UPSIDE            PIC S9(05)V9(02) VALUE ZERO.
014200     05  WS-PE-ERROR-SW          PIC X(01)        VALUE SPACE.
014300         88  SW-PE-ERROR                          VALUE "Y".
014400     05  WS-PB-TARGET            PIC S9(09)V9(02) VALUE ZERO.
014500     05  WS-PB-UPSIDE            PIC S9(05)V9(02) VALUE ZERO.
014600     05  WS-PB-ERROR-SW          PIC X(01)        VALUE SPACE.
014700         88  SW-PB-ERROR                          VALUE "Y".
014800     05  WS-EVEB-TARGET          PIC S9(09)V9(02) VALUE ZERO.
014900     05  WS-EVEB-UPSIDE          PIC S9(05)V9(02) VALUE ZERO.
015000     05  WS-EVEB-ERROR-SW        PIC X(01)        VALUE SPACE.
015100         88  SW-EVEB-ERROR                        VALUE "Y".
015200     05  FILLER                  PIC X(06).
015300 01  WS-METHOD-RESULTS-FLAT-VIEW REDEFINES WS-METHOD-RESULTS.
015400     05  FILLER                  PIC S9(09)V9(02) OCCURS 3 TIMES.
015500     05  FILLER                  PIC S9(05)V9(02) OCCURS 3 TIMES.
015600     05  FILLER                  PIC X(01)        OCCURS 3 TIMES.
015700     05  FILLER                  PIC X(06).
015800
015900 01  WS-FAIR-VALUE-RANGE.
016000     05  WS-FV-LOW               PIC S9(09)V9(02) VALUE ZERO.
016100     05  WS-FV-HIGH              PIC S9(09)V9(02) VALUE ZERO.
016200     05  WS-FV-AVG               PIC S9(09)V9(02) VALUE ZERO.
016300     05  WS-FV-SUM               PIC S9(11)V9(02) VALUE ZERO.
016400     05  WS-FV-CANDIDATE         PIC S9(09)V9(02) VALUE ZERO.
016500     05  WS-FV-COUNT             PIC S9(02) COMP  VALUE ZERO.
016600     05  FILLER                  PIC X(06).
016700
016800 01  WS-REPORT-LINES.
016900     05  WS-BLOCK-HEADING-LINE.
017000         10  FILLER              PIC X(24)
017100                         VALUE "RELATIVE VALUATION".
017200         10  FILLER              PIC X(108) VALUE SPACES.
017300     05  WS-PEER-HEADING-LINE.
017400         10  FILLER              PIC X(46) VALUE
017500                 "PEER          P/E       P/B       EV/EBITDA".
017600         10  FILLER              PIC X(86) VALUE SPACES.
017700     05  WS-PEER-DETAIL-LINE.
017800         10  DET-PEER-NAME       PIC X(12) VALUE SPACES.
017900         10  FILLER              PIC X(02) VALUE SPACES.
018000         10  DET-PEER-PE         PIC X(06) VALUE SPACES.
018100         10  FILLER              PIC X(05) VALUE SPACES.
018200         10  DET-PEER-PB         PIC X(06) VALUE SPACES.
018300         10  FILLER              PIC X(05) VALUE SPACES.
018400         10  DET-PEER-EVEB       PIC X(06) VALUE SPACES.
018500         10  FILLER              PIC X(90) VALUE SPACES.
018600     05  WS-METHOD-LINE.
018700         10  FILLER              PIC X(20) VALUE SPACES.
018800         10  DET-METHOD-LABEL    PIC X(18) VALUE SPACES.
018900         10  DET-MULTIPLE-USED   PIC ZZ9.9   VALUE ZERO.
019000         10  FILLER              PIC X(01) VALUE "X".
019100         10  FILLER              PIC X(03) VALUE SPACES.
019200         10  DET-METHOD-TARGET   PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
019300         10  FILLER              PIC X(03) VALUE SPACES.
019400         10  DET-METHOD-UPSIDE   PIC ZZ9.9   VALUE ZERO.
019500         10  FILLER              PIC X(01) VALUE "%".
019600         10  FILLER              PIC X(62) VALUE SPACES.
019700     05  WS-METHOD-ERROR-LINE.
019800         10  FILLER              PIC X(20) VALUE SPACES.
019900         10  DET-ERR-METHOD-LABEL PIC X(18) VALUE SPACES.
020000         10  DET-ERROR-TEXT      PIC X(40) VALUE
020100                         "ERROR -- NO VALID MULTIPLE AVAILABLE".
020200         10  FILLER              PIC X(54) VALUE SPACES.
020300     05  WS-FAIR-VALUE-LINE.
020400         10  FILLER              PIC X(20) VALUE
020500                         "REL-VAL FAIR VALUE:".
020600         10  FILLER              PIC X(06) VALUE "LOW : ".
020700         10  DET-FV-LOW          PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
020800         10  FILLER              PIC X(06) VALUE SPACES.
020900         10  FILLER              PIC X(06) VALUE "AVG : ".
021000         10  DET-FV-AVG          PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
021100         10  FILLER              PIC X(06) VALUE SPACES.
021200         10  FILLER              PIC X(07) VALUE "HIGH : ".
021300         10  DET-FV-HIGH         PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
021400         10  FILLER              PIC X(49) VALUE SPACES.
021500
021600 PROCEDURE DIVISION.
021700 DECLARATIVES.
021800 FILE-ERROR-HANDLER SECTION.
021900     USE AFTER ERROR PROCEDURE ON DERV-FILE
022000                                   ASSUMP-FILE
022100                                   PEER-FILE
022200                                   REPORT-FILE.
022300 900000-DECL-STATUS-CHECK.
022400     DISPLAY SPACE
022500     DISPLAY "+---+----+---+----+---+----+"
022600     DISPLAY "| RELVALEN FILE STATUS ERROR |"
022700     DISPLAY "+---+----+---+----+---+----+"
022800     DISPLAY "| DERVIN   STATUS: [" FS-DERV-FILE   "]."
022900     DISPLAY "| ASSUMPIN STATUS: [" FS-ASSUMP-FILE "]."
023000     DISPLAY "| PEERIN   STATUS: [" FS-PEER-FILE   "]."
023100     DISPLAY "| VALRPT   STATUS: [" FS-REPORT-FILE "]."
023200     DISPLAY "+---+----+---+----+---+----+".
023300 END DECLARATIVES.
023400
023500 MAIN-PARAGRAPH.
023600     PERFORM 100000-START-BEGIN-PROGRAM
023700        THRU 100000-FINISH-BEGIN-PROGRAM
023800
023900     PERFORM 150000-START-LOAD-PEER-TABLE
024000        THRU 150000-FINISH-LOAD-PEER-TABLE
024100     UNTIL SW-PEER-EOF
024200
024300     PERFORM 200000-START-COMPUTE-PEER-STATISTICS
024400        THRU 200000-FINISH-COMPUTE-PEER-STATISTICS
024500
024600     PERFORM 300000-START-COMPUTE-CURRENT-IMPLIED
024700        THRU 300000-FINISH-COMPUTE-CURRENT-IMPLIED
024800
024900     PERFORM 400000-START-COMPUTE-PE-METHOD
025000        THRU 400000-FINISH-COMPUTE-PE-METHOD
025100
025200     PERFORM 450000-START-COMPUTE-PB-METHOD
025300        THRU 450000-FINISH-COMPUTE-PB-METHOD
025400
025500     PERFORM 480000-START-COMPUTE-EVEBITDA-METHOD
025600        THRU 480000-FINISH-COMPUTE-EVEBITDA-METHOD
025700
025800     PERFORM 500000-START-COMPUTE-FAIR-VALUE-RANGE
025900        THRU 500000-FINISH-COMPUTE-FAIR-VALUE-RANGE
026000
026100     PERFORM 600000-START-PRINT-RELATIVE-BLOCK
026200        THRU 600000-FINISH-PRINT-RELATIVE-BLOCK
026300
026400     CLOSE DERV-FILE ASSUMP-FILE PEER-FILE REPORT-FILE
026500
026600     STOP RUN.
026700
026800 100000-START-BEGIN-PROGRAM.
026900     OPEN INPUT  DERV-FILE
027000     OPEN INPUT  ASSUMP-FILE
027100     OPEN INPUT  PEER-FILE
027200     OPEN EXTEND REPORT-FILE
027300
027400     READ DERV-FILE RECORD
027500         AT END
027600             DISPLAY "RELVALEN -- DERVIN IS EMPTY. RUN ABORTED."
027700             STOP RUN
027800     END-READ
027900
028000     READ ASSUMP-FILE RECORD
028100         AT END
028200             DISPLAY "RELVALEN -- ASSUMPIN IS EMPTY. RUN ABORTED."
028300             STOP RUN
028400     END-READ.
028500 100000-FINISH-BEGIN-PROGRAM.
028600     EXIT.
028700
028800*    PEER TABLE IS CAPPED AT 20 ROWS -- ANY EXTRA SUPPLIED ROWS
028900*    ARE READ AND DISCARDED SO THE JOB DOES NOT ABEND.
029000 150000-START-LOAD-PEER-TABLE.
029100     READ PEER-FILE RECORD
029200         AT END
029300             SET SW-PEER-EOF TO TRUE
029400     NOT AT END
029500         IF WS-PEER-COUNT LESS CTE-20
029600             ADD CTE-01 TO WS-PEER-COUNT
029700             SET WS-PEER-TABLE-IDX TO WS-PEER-COUNT
029800             MOVE PEER-NAME     TO WS-PEER-TBL-NAME
029900                                   (WS-PEER-TABLE-IDX)
030000             MOVE PEER-PE       TO WS-PEER-TBL-PE
030100                                   (WS-PEER-TABLE-IDX)
030200             MOVE PEER-PB       TO WS-PEER-TBL-PB
030300                                   (WS-PEER-TABLE-IDX)
030400             MOVE PEER-EVEBITDA TO WS-PEER-TBL-EVEB
030500                                   (WS-PEER-TABLE-IDX)
030600         END-IF
030700     END-READ.
030800 150000-FINISH-LOAD-PEER-TABLE.
030900     EXIT.
031000
031100*    MEAN AND MEDIAN OVER PEERS WITH A NONZERO VALUE FOR EACH
031200*    METRIC.  MEDIAN IS THE MIDDLE SORTED VALUE, OR THE MEAN OF
031300*    THE TWO MIDDLE VALUES WHEN THE COUNT IS EVEN.  EACH METRIC
031400*    IS GATHERED, SORTED AND SUMMARIZED BY ITS OWN PARAGRAPH --
031500*    THIS SHOP DOES NOT CALL PARAMETERIZED SUBROUTINES.
031600 200000-START-COMPUTE-PEER-STATISTICS.
031700     PERFORM 210000-START-SUMMARIZE-PE
031800        THRU 210000-FINISH-SUMMARIZE-PE
031900     PERFORM 220000-START-SUMMARIZE-PB
032000        THRU 220000-FINISH-SUMMARIZE-PB
032100     PERFORM 230000-START-SUMMARIZE-EVEBITDA
032200        THRU 230000-FINISH-SUMMARIZE-EVEBITDA.
032300 200000-FINISH-COMPUTE-PEER-STATISTICS.
032400     EXIT.
032500
032600 210000-START-SUMMARIZE-PE.
032700     MOVE ZERO TO WS-NONZERO-COUNT
032800     MOVE ZERO TO WS-SORT-SCRATCH
032900
033000     PERFORM 211000-START-GATHER-ONE-PE
033100        THRU 211000-FINISH-GATHER-ONE-PE
033200     VARYING WS-PEER-IDX FROM CTE-01 BY CTE-01
033300       UNTIL WS-PEER-IDX GREATER WS-PEER-COUNT
033400
033500     PERFORM 240000-START-SORT-SCRATCH
033600        THRU 240000-FINISH-SORT-SCRATCH
033700
033800     PERFORM 245000-START-MEAN-AND-MEDIAN
033900        THRU 245000-FINISH-MEAN-AND-MEDIAN
034000
034100     MOVE WS-SWAP-WORK-FIELD TO WS-PE-MEAN
034200     MOVE WS-MEDIAN-RESULT   TO WS-PE-MEDIAN.
034300 210000-FINISH-SUMMARIZE-PE.
034400     EXIT.
034500
034600 211000-START-GATHER-ONE-PE.
034700     IF WS-PEER-TBL-PE(WS-PEER-IDX) NOT EQUAL ZERO
034800         ADD CTE-01 TO WS-NONZERO-COUNT
034900         MOVE WS-PEER-TBL-PE(WS-PEER-IDX) TO
035000              WS-SORT-VALUE(WS-NONZERO-COUNT)
035100     END-IF.
035200 211000-FINISH-GATHER-ONE-PE.
035300     EXIT.
035400
035500 220000-START-SUMMARIZE-PB.
035600     MOVE ZERO TO WS-NONZERO-COUNT
035700     MOVE ZERO TO WS-SORT-SCRATCH
035800
035900     PERFORM 221000-START-GATHER-ONE-PB
036000        THRU 221000-FINISH-GATHER-ONE-PB
036100     VARYING WS-PEER-IDX FROM CTE-01 BY CTE-01
036200       UNTIL WS-PEER-IDX GREATER WS-PEER-COUNT
036300
036400     PERFORM 240000-START-SORT-SCRATCH
036500        THRU 240000-FINISH-SORT-SCRATCH
036600
036700     PERFORM 245000-START-MEAN-AND-MEDIAN
036800        THRU 245000-FINISH-MEAN-AND-MEDIAN
036900
037000     MOVE WS-SWAP-WORK-FIELD TO WS-PB-MEAN
037100     MOVE WS-MEDIAN-RESULT   TO WS-PB-MEDIAN.
037200 220000-FINISH-SUMMARIZE-PB.
037300     EXIT.
037400
037500 221000-START-GATHER-ONE-PB.
037600     IF WS-PEER-TBL-PB(WS-PEER-IDX) NOT EQUAL ZERO
037700         ADD CTE-01 TO WS-NONZERO-COUNT
037800         MOVE WS-PEER-TBL-PB(WS-PEER-IDX) TO
037900              WS-SORT-VALUE(WS-NONZERO-COUNT)
038000     END-IF.
038100 221000-FINISH-GATHER-ONE-PB.
038200     EXIT.
038300
038400 230000-START-SUMMARIZE-EVEBITDA.
038500     MOVE ZERO TO WS-NONZERO-COUNT
038600     MOVE ZERO TO WS-SORT-SCRATCH
038700
038800     PERFORM 231000-START-GATHER-ONE-EVEB
038900        THRU 231000-FINISH-GATHER-ONE-EVEB
039000     VARYING WS-PEER-IDX FROM CTE-01 BY CTE-01
039100       UNTIL WS-PEER-IDX GREATER WS-PEER-COUNT
039200
039300     PERFORM 240000-START-SORT-SCRATCH
039400        THRU 240000-FINISH-SORT-SCRATCH
039500
039600     PERFORM 245000-START-MEAN-AND-MEDIAN
039700        THRU 245000-FINISH-MEAN-AND-MEDIAN
039800
039900     MOVE WS-SWAP-WORK-FIELD TO WS-EVEB-MEAN
040000     MOVE WS-MEDIAN-RESULT   TO WS-EVEB-MEDIAN.
040100 230000-FINISH-SUMMARIZE-EVEBITDA.
040200     EXIT.
040300
040400 231000-START-GATHER-ONE-EVEB.
040500     IF WS-PEER-TBL-EVEB(WS-PEER-IDX) NOT EQUAL ZERO
040600         ADD CTE-01 TO WS-NONZERO-COUNT
040700         MOVE WS-PEER-TBL-EVEB(WS-PEER-IDX) TO
040800              WS-SORT-VALUE(WS-NONZERO-COUNT)
040900     END-IF.
041000 231000-FINISH-GATHER-ONE-EVEB.
041100     EXIT.
041200
041300*    BUBBLE SORT OF THE NONZERO SCRATCH VALUES, ASCENDING.  THE
041400*    TABLE IS SMALL (AT MOST 20 ENTRIES) SO A SIMPLE SORT IS
041500*    ADEQUATE FOR BATCH VOLUMES.
041600 240000-START-SORT-SCRATCH.
041700     IF WS-NONZERO-COUNT GREATER CTE-01
041800         PERFORM 241000-START-SORT-OUTER-PASS
041900            THRU 241000-FINISH-SORT-OUTER-PASS
042000         VARYING WS-SORT-OUTER-IDX FROM CTE-01 BY CTE-01
042100           UNTIL WS-SORT-OUTER-IDX
042200                 GREATER (WS-NONZERO-COUNT - CTE-01)
042300     END-IF.
042400 240000-FINISH-SORT-SCRATCH.
042500     EXIT.
042600
042700 241000-START-SORT-OUTER-PASS.
042800     PERFORM 242000-START-SORT-INNER-PASS
042900        THRU 242000-FINISH-SORT-INNER-PASS
043000     VARYING WS-SORT-INNER-IDX FROM CTE-01 BY CTE-01
043100       UNTIL WS-SORT-INNER-IDX
043200             GREATER (WS-NONZERO-COUNT - WS-SORT-OUTER-IDX).
043300 241000-FINISH-SORT-OUTER-PASS.
043400     EXIT.
043500
043600 242000-START-SORT-INNER-PASS.
043700     IF WS-SORT-VALUE(WS-SORT-INNER-IDX) GREATER
043800        WS-SORT-VALUE(WS-SORT-INNER-IDX + 1)
043900         MOVE WS-SORT-VALUE(WS-SORT-INNER-IDX)
044000                                   TO WS-SWAP-WORK-FIELD
044100         MOVE WS-SORT-VALUE(WS-SORT-INNER-IDX + 1)
044200                                   TO WS-SORT-VALUE
044300                                      (WS-SORT-INNER-IDX)
044400         MOVE WS-SWAP-WORK-FIELD  TO WS-SORT-VALUE
044500                                      (WS-SORT-INNER-IDX + 1)
044600     END-IF.
044700 242000-FINISH-SORT-INNER-PASS.
044800     EXIT.
044900
045000*    MEAN AND MEDIAN OF THE SORTED NONZERO VALUES.  THE MEAN IS
045100*    LEFT IN WS-SWAP-WORK-FIELD AND THE MEDIAN IN WS-MEDIAN-
045200*    RESULT FOR THE CALLING PARAGRAPH TO PICK UP INTO ITS OWN
045300*    METRIC'S FIELDS.  AN EVEN COUNT AVERAGES THE TWO MIDDLE
045400*    SORTED VALUES; AN ODD COUNT TAKES THE SINGLE MIDDLE VALUE.
045500 245000-START-MEAN-AND-MEDIAN.
045600     MOVE ZERO TO WS-SWAP-WORK-FIELD
045700     MOVE ZERO TO WS-MEDIAN-RESULT
045800     IF WS-NONZERO-COUNT GREATER ZERO
045900         PERFORM 246000-START-SUM-ONE-VALUE
046000            THRU 246000-FINISH-SUM-ONE-VALUE
046100         VARYING WS-PEER-IDX FROM CTE-01 BY CTE-01
046200           UNTIL WS-PEER-IDX GREATER WS-NONZERO-COUNT
046300         COMPUTE WS-SWAP-WORK-FIELD ROUNDED =
046400                 WS-SWAP-WORK-FIELD / WS-NONZERO-COUNT
046500
046600         DIVIDE WS-NONZERO-COUNT BY CTE-02
046700             GIVING WS-MEDIAN-LO-IDX
046800             REMAINDER WS-MEDIAN-HI-IDX
046900         IF WS-MEDIAN-HI-IDX EQUAL ZERO
047000             COMPUTE WS-MEDIAN-RESULT ROUNDED =
047100                     (WS-SORT-VALUE(WS-MEDIAN-LO-IDX) +
047200                      WS-SORT-VALUE(WS-MEDIAN-LO-IDX + 1)) / 2
047300         ELSE
047400             MOVE WS-SORT-VALUE(WS-MEDIAN-LO-IDX + 1) TO
047500                  WS-MEDIAN-RESULT
047600         END-IF
047700     END-IF.
047800 245000-FINISH-MEAN-AND-MEDIAN.
047900     EXIT.
048000
048100 246000-START-SUM-ONE-VALUE.
048200     ADD WS-SORT-VALUE(WS-PEER-IDX) TO WS-SWAP-WORK-FIELD.
048300 246000-FINISH-SUM-ONE-VALUE.
048400     EXIT.
048500
048600*    CURRENT IMPLIED MULTIPLES -- ONLY WHEN A CURRENT PRICE WAS
048700*    SUPPLIED AND THE DENOMINATOR IS POSITIVE.
048800 300000-START-COMPUTE-CURRENT-IMPLIED.
048900     MOVE ZERO TO WS-CUR-PE
049000     MOVE ZERO TO WS-CUR-PB
049100     MOVE ZERO TO WS-CUR-EVEB
049200
049300     IF ASMP-CURRENT-PRICE GREATER ZERO
049400         IF ASMP-EPS GREATER ZERO
049500             COMPUTE WS-CUR-PE ROUNDED =
049600                     ASMP-CURRENT-PRICE / ASMP-EPS
049700         END-IF
049800         IF ASMP-BVPS GREATER ZERO
049900             COMPUTE WS-CUR-PB ROUNDED =
050000                     ASMP-CURRENT-PRICE / ASMP-BVPS
050100         END-IF
050200         IF DERV-EBITDA(5) GREATER ZERO
050300             COMPUTE WS-CUR-EVEB ROUNDED =
050400                     (ASMP-CURRENT-PRICE * ASMP-SHARES-OUT /
050500                      1000) / DERV-EBITDA(5)
050600         END-IF
050700     END-IF.
050800 300000-FINISH-COMPUTE-CURRENT-IMPLIED.
050900     EXIT.
051000
051100*    P/E METHOD -- ERROR IF EPS IS NOT POSITIVE OR NO TARGET
051200*    MULTIPLE IS AVAILABLE.  TARGET MULTIPLE IS THE PEER MEAN.
051300 400000-START-COMPUTE-PE-METHOD.
051400     IF ASMP-EPS NOT GREATER ZERO OR WS-PE-MEAN EQUAL ZERO
051500         SET SW-PE-ERROR TO TRUE
051600         MOVE ZERO TO WS-PE-TARGET
051700         MOVE ZERO TO WS-PE-UPSIDE
051800     ELSE
051900         MOVE SPACE TO WS-PE-ERROR-SW
052000         COMPUTE WS-PE-TARGET ROUNDED =
052100                 ASMP-EPS * WS-PE-MEAN
052200         IF ASMP-CURRENT-PRICE GREATER ZERO
052300             COMPUTE WS-PE-UPSIDE ROUNDED =
052400                     (WS-PE-TARGET / ASMP-CURRENT-PRICE - 1)
052500                     * 100
052600         ELSE
052700             MOVE ZERO TO WS-PE-UPSIDE
052800         END-IF
052900     END-IF.
053000 400000-FINISH-COMPUTE-PE-METHOD.
053100     EXIT.
053200
053300*    P/B METHOD -- SAME SHAPE AS THE P/E METHOD, USING BVPS.
053400 450000-START-COMPUTE-PB-METHOD.
053500     IF ASMP-BVPS NOT GREATER ZERO OR WS-PB-MEAN EQUAL ZERO
053600         SET SW-PB-ERROR TO TRUE
053700         MOVE ZERO TO WS-PB-TARGET
053800         MOVE ZERO TO WS-PB-UPSIDE
053900     ELSE
054000         MOVE SPACE TO WS-PB-ERROR-SW
054100         COMPUTE WS-PB-TARGET ROUNDED =
054200                 ASMP-BVPS * WS-PB-MEAN
054300         IF ASMP-CURRENT-PRICE GREATER ZERO
054400             COMPUTE WS-PB-UPSIDE ROUNDED =
054500                     (WS-PB-TARGET / ASMP-CURRENT-PRICE - 1)
054600                     * 100
054700         ELSE
054800             MOVE ZERO TO WS-PB-UPSIDE
054900         END-IF
055000     END-IF.
055100 450000-FINISH-COMPUTE-PB-METHOD.
055200     EXIT.
055300
055400*    EV/EBITDA METHOD -- ERROR IF EBITDA IS NOT POSITIVE OR NO
055500*    TARGET MULTIPLE IS AVAILABLE.  EQUITY VALUE = EV - NET
055600*    DEBT (NET DEBT IS ZERO IN THIS RUN, AS IN DCFMODEL); TARGET
055700*    PRICE = EQUITY VALUE / SHARES * 1000.
055800 480000-START-COMPUTE-EVEBITDA-METHOD.
055900     IF DERV-EBITDA(5) NOT GREATER ZERO OR WS-EVEB-MEAN EQUAL
056000        ZERO
056100         SET SW-EVEB-ERROR TO TRUE
056200         MOVE ZERO TO WS-EVEB-TARGET
056300         MOVE ZERO TO WS-EVEB-UPSIDE
056400     ELSE
056500         MOVE SPACE TO WS-EVEB-ERROR-SW
056600         IF ASMP-SHARES-OUT GREATER ZERO
056700             COMPUTE WS-EVEB-TARGET ROUNDED =
056800                     (DERV-EBITDA(5) * WS-EVEB-MEAN) /
056900                     ASMP-SHARES-OUT * 1000
057000         ELSE
057100             MOVE ZERO TO WS-EVEB-TARGET
057200         END-IF
057300         IF ASMP-CURRENT-PRICE GREATER ZERO
057400             COMPUTE WS-EVEB-UPSIDE ROUNDED =
057500                     (WS-EVEB-TARGET / ASMP-CURRENT-PRICE - 1)
057600                     * 100
057700         ELSE
057800             MOVE ZERO TO WS-EVEB-UPSIDE
057900         END-IF
058000     END-IF.
058100 480000-FINISH-COMPUTE-EVEBITDA-METHOD.
058200     EXIT.
058300
058400*    FAIR-VALUE RANGE -- LOW/AVG/HIGH OVER THE STRICTLY
058500*    POSITIVE TARGET PRICES AMONG THE THREE METHODS.
058600 500000-START-COMPUTE-FAIR-VALUE-RANGE.
058700     MOVE ZERO TO WS-FV-COUNT
058800     MOVE ZERO TO WS-FV-LOW
058900     MOVE ZERO TO WS-FV-HIGH
059000     MOVE ZERO TO WS-FV-SUM
059100     MOVE ZERO TO WS-FV-AVG
059200
059300     IF WS-PE-TARGET GREATER ZERO
059400         MOVE WS-PE-TARGET TO WS-FV-CANDIDATE
059500         PERFORM 510000-START-ACCUMULATE-FV
059600            THRU 510000-FINISH-ACCUMULATE-FV
059700     END-IF
059800     IF WS-PB-TARGET GREATER ZERO
059900         MOVE WS-PB-TARGET TO WS-FV-CANDIDATE
060000         PERFORM 510000-START-ACCUMULATE-FV
060100            THRU 510000-FINISH-ACCUMULATE-FV
060200     END-IF
060300     IF WS-EVEB-TARGET GREATER ZERO
060400         MOVE WS-EVEB-TARGET TO WS-FV-CANDIDATE
060500         PERFORM 510000-START-ACCUMULATE-FV
060600            THRU 510000-FINISH-ACCUMULATE-FV
060700     END-IF
060800
060900     IF WS-FV-COUNT GREATER ZERO
061000         COMPUTE WS-FV-AVG ROUNDED = WS-FV-SUM / WS-FV-COUNT
061100     END-IF.
061200 500000-FINISH-COMPUTE-FAIR-VALUE-RANGE.
061300     EXIT.
061400
061500 510000-START-ACCUMULATE-FV.
061600     IF WS-FV-COUNT EQUAL ZERO
061700         MOVE WS-FV-CANDIDATE TO WS-FV-LOW
061800         MOVE WS-FV-CANDIDATE TO WS-FV-HIGH
061900     ELSE
062000         IF WS-FV-CANDIDATE LESS WS-FV-LOW
062100             MOVE WS-FV-CANDIDATE TO WS-FV-LOW
062200         END-IF
062300         IF WS-FV-CANDIDATE GREATER WS-FV-HIGH
062400             MOVE WS-FV-CANDIDATE TO WS-FV-HIGH
062500         END-IF
062600     END-IF
062700     ADD WS-FV-CANDIDATE TO WS-FV-SUM
062800     ADD CTE-01 TO WS-FV-COUNT.
062900 510000-FINISH-ACCUMULATE-FV.
063000     EXIT.
063100
063200 600000-START-PRINT-RELATIVE-BLOCK.
063300     MOVE SPACES TO REPORT-LINE
063400     WRITE REPORT-LINE
063500     WRITE REPORT-LINE FROM WS-BLOCK-HEADING-LINE
063600     MOVE SPACES TO REPORT-LINE
063700     WRITE REPORT-LINE
063800     WRITE REPORT-LINE FROM WS-PEER-HEADING-LINE
063900
064000     PERFORM 610000-START-PRINT-ONE-PEER
064100        THRU 610000-FINISH-PRINT-ONE-PEER
064200     VARYING WS-PEER-IDX FROM CTE-01 BY CTE-01
064300       UNTIL WS-PEER-IDX GREATER WS-PEER-COUNT
064400
064500     MOVE SPACES TO REPORT-LINE
064600     WRITE REPORT-LINE
064700
064800     MOVE "P/E METHOD        " TO DET-METHOD-LABEL
064900     IF SW-PE-ERROR
065000         MOVE DET-METHOD-LABEL TO DET-ERR-METHOD-LABEL
065100         WRITE REPORT-LINE FROM WS-METHOD-ERROR-LINE
065200     ELSE
065300         MOVE WS-PE-MEAN   TO DET-MULTIPLE-USED
065400         MOVE WS-PE-TARGET TO DET-METHOD-TARGET
065500         MOVE WS-PE-UPSIDE TO DET-METHOD-UPSIDE
065600         WRITE REPORT-LINE FROM WS-METHOD-LINE
065700     END-IF
065800
065900     MOVE "P/B METHOD        " TO DET-METHOD-LABEL
066000     IF SW-PB-ERROR
066100         MOVE DET-METHOD-LABEL TO DET-ERR-METHOD-LABEL
066200         WRITE REPORT-LINE FROM WS-METHOD-ERROR-LINE
066300     ELSE
066400         MOVE WS-PB-MEAN   TO DET-MULTIPLE-USED
066500         MOVE WS-PB-TARGET TO DET-METHOD-TARGET
066600         MOVE WS-PB-UPSIDE TO DET-METHOD-UPSIDE
066700         WRITE REPORT-LINE FROM WS-METHOD-LINE
066800     END-IF
066900
067000     MOVE "EV/EBITDA METHOD  " TO DET-METHOD-LABEL
067100     IF SW-EVEB-ERROR
067200         MOVE DET-METHOD-LABEL TO DET-ERR-METHOD-LABEL
067300         WRITE REPORT-LINE FROM WS-METHOD-ERROR-LINE
067400     ELSE
067500         MOVE WS-EVEB-MEAN   TO DET-MULTIPLE-USED
067600         MOVE WS-EVEB-TARGET TO DET-METHOD-TARGET
067700         MOVE WS-EVEB-UPSIDE TO DET-METHOD-UPSIDE
067800         WRITE REPORT-LINE FROM WS-METHOD-LINE
067900     END-IF
068000
068100     MOVE WS-FV-LOW  TO DET-FV-LOW
068200     MOVE WS-FV-AVG  TO DET-FV-AVG
068300     MOVE WS-FV-HIGH TO DET-FV-HIGH
068400     WRITE REPORT-LINE FROM WS-FAIR-VALUE-LINE
068500
068600     MOVE SPACES TO REPORT-LINE
068700     WRITE REPORT-LINE.
068800 600000-FINISH-PRINT-RELATIVE-BLOCK.
068900     EXIT.
069000
069100 610000-START-PRINT-ONE-PEER.
069200     MOVE WS-PEER-TBL-NAME(WS-PEER-IDX) TO DET-PEER-NAME
069300
069400     IF WS-PEER-TBL-PE(WS-PEER-IDX) NOT EQUAL ZERO
069500         MOVE WS-PEER-TBL-PE(WS-PEER-IDX) TO WS-EDIT-PEER-PE
069600         MOVE WS-EDIT-PEER-PE TO DET-PEER-PE
069700     ELSE
069800         MOVE "   N/A" TO DET-PEER-PE
069900     END-IF
070000
070100     IF WS-PEER-TBL-PB(WS-PEER-IDX) NOT EQUAL ZERO
070200         MOVE WS-PEER-TBL-PB(WS-PEER-IDX) TO WS-EDIT-PEER-PB
070300         MOVE WS-EDIT-PEER-PB TO DET-PEER-PB
070400     ELSE
070500         MOVE "   N/A" TO DET-PEER-PB
070600     END-IF
070700
070800     IF WS-PEER-TBL-EVEB(WS-PEER-IDX) NOT EQUAL ZERO
070900         MOVE WS-PEER-TBL-EVEB(WS-PEER-IDX) TO WS-EDIT-PEER-EVEB
071000         MOVE WS-EDIT-PEER-EVEB TO DET-PEER-EVEB
071100     ELSE
071200         MOVE "   N/A" TO DET-PEER-EVEB
071300     END-IF
071400
071500     WRITE REPORT-LINE FROM WS-PEER-DETAIL-LINE.
071600 610000-FINISH-PRINT-ONE-PEER.
071700     EXIT.
071800
071900 END PROGRAM RELVALEN.
