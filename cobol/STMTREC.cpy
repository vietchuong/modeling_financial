000100*****************************************************************
000200*                                                               *
000300*   STMTREC  --  FINANCIAL STATEMENT LINE RECORD                *
000400*                                                               *
000500*   ONE COMMON LAYOUT SHARED BY THE INCOME STATEMENT, BALANCE   *
000600*   SHEET AND CASH-FLOW STATEMENT INPUT FILES.  EACH LINE CAR-  *
000700*   RIES A SHORT MNEMONIC LINE-ITEM CODE AND FIVE ANNUAL AMTS,  *
000800*   OLDEST FISCAL YEAR FIRST.  UNMATCHED CODES ARE IGNORED BY   *
000900*   THE READING PROGRAM AND DEFAULT TO ZERO FOR THAT YEAR.      *
001000*                                                               *
001100*   REQUIRED CODES -- REV, EBT, INT (INCOME STMT); DEPR, CAPEX, *
001200*   DIV, NI, NETBORR (CASH-FLOW STMT); CA, CASH, STINV, CL      *
001300*   (BALANCE SHEET).                                            *
001400*                                                               *
001500*****************************************************************
001600*   M A I N T E N A N C E   H I S T O R Y                       *
001700*   DATE       BY    REQUEST     DESCRIPTION                    *
001800*   --------   ----  ----------  ------------------------------*
001900*   08/14/86   RMH   WP-1042     ORIGINAL LAYOUT FOR THE EQUITY *
002000*                                VALUATION RUN.                 *
002100*   02/03/99   DKT   Y2K-0077    CONFIRMED 4-DIGIT YEARS CARRY  *
002200*                                THROUGH EBITDA/NWC DERIVATION; *
002300*                                NO WINDOWING NEEDED HERE.      *
002400*   11/19/07   SLP   WP-3311     WIDENED FILLER PAD FOR FUTURE  *
002500*                                LINE-ITEM CODES.               *
002600*****************************************************************
002700 01  STMT-LINE-REC.
002800     05  STMT-LINE-CODE          PIC X(08).
002900     05  STMT-LINE-LABEL         PIC X(40).
003000     05  STMT-LINE-AMOUNT        OCCURS 5 TIMES
003100                                 PIC S9(09)V9(02).
003200     05  FILLER                  PIC X(07).
