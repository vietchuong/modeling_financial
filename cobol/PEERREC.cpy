000100*****************************************************************
000200*                                                               *
000300*   PEERREC  --  PEER MULTIPLE RECORD                           *
000400*                                                               *
000500*   ONE LINE PER COMPARABLE COMPANY USED BY THE RELATIVE        *
000600*   VALUATION ENGINE.  A ZERO MULTIPLE MEANS "NOT AVAILABLE"    *
000700*   FOR THAT PEER AND IS EXCLUDED FROM THE MEAN/MEDIAN.  TABLE  *
000800*   IS SMALL -- AT MOST 20 PEERS PER RUN.                       *
000900*                                                               *
001000*****************************************************************
001100*   M A I N T E N A N C E   H I S T O R Y                       *
001200*   DATE       BY    REQUEST     DESCRIPTION                    *
001300*   --------   ----  ----------  ------------------------------*
001400*   08/14/86   RMH   WP-1042     ORIGINAL LAYOUT.               *
001500*   04/22/94   GFC   WP-2208     ADDED EV/EBITDA MULTIPLE WHEN  *
001600*                                THAT METHOD WAS BROUGHT IN.    *
001700*****************************************************************
001800 01  PEER-MULT-REC.
001900     05  PEER-NAME               PIC X(12).
002000     05  PEER-PE                 PIC S9(03)V9(02).
002100     05  PEER-PB                 PIC S9(03)V9(02).
002200     05  PEER-EVEBITDA           PIC S9(03)V9(02).
002300     05  FILLER                  PIC X(03).
