000100*****************************************************************
000200*                                                               *
000300*                         D C F M O D E L                       *
000400*                         ---------                              *
000500*                                                               *
000600*   DISCOUNTED FREE-CASH-FLOW-TO-THE-FIRM (DCF/FCFF) ENGINE OF  *
000700*   THE EQUITY VALUATION BATCH RUN.  READS THE DERIVED-SERIES   *
000800*   WORK RECORD BUILT BY STMTXTR AND THE ASSUMPTIONS RECORD,    *
000900*   PROJECTS FIVE YEARS OF FREE CASH FLOW, DISCOUNTS THEM AT    *
001000*   THE WEIGHTED AVERAGE COST OF CAPITAL, AND PRINTS THE FIRST  *
001100*   BLOCK OF THE VALUATION REPORT TOGETHER WITH A 3 BY 3        *
001200*   SENSITIVITY TABLE OF TARGET PRICE OVER WACC AND TERMINAL    *
001300*   GROWTH.  THIS IS THE FIRST PROGRAM IN THE JOB TO TOUCH THE  *
001400*   REPORT FILE, SO IT OPENS IT OUTPUT; THE THREE ENGINES THAT  *
001500*   RUN AFTER IT (FCFEMODL, DDMMODEL, RELVALEN) OPEN IT EXTEND. *
001600*                                                               *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    DCFMODEL.
002000 AUTHOR.        R M HOLLOWAY.
002100 INSTALLATION.  CORPORATE FINANCIAL SYSTEMS.
002200 DATE-WRITTEN.  08/14/86.
002300 DATE-COMPILED.
002400 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
002500*****************************************************************
002600*   M A I N T E N A N C E   H I S T O R Y                       *
002700*   DATE       BY    REQUEST     DESCRIPTION                    *
002800*   --------   ----  ----------  ------------------------------*
002900*   08/14/86   RMH   WP-1042     ORIGINAL PROGRAM.              *
003000*   11/02/87   RMH   WP-1098     ADDED THE 3 BY 3 SENSITIVITY   *
003100*                                TABLE TO THE PRINTOUT.         *
003200*   02/11/88   RMH   WP-1119     CASH ADD-BACK NOW TAKEN FROM   *
003300*                                DERVOUT TOTAL-CASH SERIES      *
003400*                                RATHER THAN A HARD-CODED ZERO. *
003500*   02/03/99   DKT   Y2K-0077    REVIEWED EVERY PIC CLAUSE IN   *
003600*                                THIS PROGRAM FOR WINDOWING --  *
003700*                                NONE FOUND.  NO CHANGE MADE.   *
003800*   03/17/03   SLP   WP-3008     ADDED FILE-STATUS DECLARATIVES.*
003900*   07/08/09   SLP   WP-3402     GUARDED THE TERMINAL VALUE     *
004000*                                PERPETUITY -- WACC NO LONGER   *
004100*                                ALLOWED TO EQUAL OR UNDERCUT   *
004200*                                TERMINAL GROWTH WITHOUT A      *
004300*                                ZERO RESULT.                   *
004400*   01/06/11   TJW   WP-3588     CLEANED UP PARAGRAPH NUMBERING *
004500*                                TO THE STANDARD 100000 STEP.   *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-4381.
005000 OBJECT-COMPUTER. IBM-4381.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS RATE-SIGN-CLASS IS "+" THRU "+", "-" THRU "-"
005400     SWITCH-0 IS SW-RERUN-FLAG ON STATUS IS RERUN-REQUESTED
005500                               OFF STATUS IS NOT-RERUN.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT DERV-FILE   ASSIGN TO DERVIN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-DERV-FILE.
006100     SELECT ASSUMP-FILE ASSIGN TO ASSUMPIN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-ASSUMP-FILE.
006400     SELECT REPORT-FILE ASSIGN TO VALRPT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-REPORT-FILE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  DERV-FILE
007100     LABEL RECORD IS STANDARD.
007200     COPY DERVREC.
007300
007400 FD  ASSUMP-FILE
007500     LABEL RECORD IS STANDARD.
007600     COPY ASSUMPRM.
007700
007800 FD  REPORT-FILE
007900     LABEL RECORD IS STANDARD.
008000 01  REPORT-LINE                 PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300 77  FS-DERV-FILE                PIC 9(02)      VALUE ZEROES.
008400 77  FS-ASSUMP-FILE              PIC 9(02)      VALUE ZEROES.
008500 77  FS-REPORT-FILE              PIC 9(02)      VALUE ZEROES.
008600 77  WS-PROJ-YEAR                PIC S9(02) COMP VALUE ZERO.
008700 77  WS-SENS-WACC-IDX            PIC S9(02) COMP VALUE ZERO.
008800 77  WS-SENS-G-IDX               PIC S9(02) COMP VALUE ZERO.
008850 77  WS-SENS-YEAR-IDX            PIC S9(02) COMP VALUE ZERO.
008860 77  WS-SENS-DISC-FACTOR         PIC S9(01)V9(08) VALUE ZERO.
008870 77  WS-SENS-PV-FCF-TOTAL        PIC S9(11)V9(02) VALUE ZERO.
008900
009000 78  CTE-01                                     VALUE 1.
009100 78  CTE-02                                     VALUE 2.
009200 78  CTE-03                                     VALUE 3.
009300 78  CTE-04                                     VALUE 4.
009400 78  CTE-05                                     VALUE 5.
009500
009600*    HISTORICAL RATIOS, ONE PER FISCAL YEAR, AND THEIR SIMPLE
009700*    AVERAGES.  A YEAR WITH ZERO REVENUE CONTRIBUTES RATIO 0.
009800 01  WS-HISTORICAL-RATIOS.
009900     05  WS-HIST-EBITDA-MGN      OCCURS 5 TIMES
010000                                 PIC S9(01)V9(06) VALUE ZERO.
010100     05  WS-HIST-CAPEX-PCT       OCCURS 5 TIMES
010200                                 PIC S9(01)V9(06) VALUE ZERO.
010300     05  WS-HIST-NWC-PCT         OCCURS 5 TIMES
010400                                 PIC S9(01)V9(06) VALUE ZERO.
010500     05  FILLER                  PIC X(06).
010600 01  WS-HIST-RATIOS-FLAT-VIEW REDEFINES WS-HISTORICAL-RATIOS.
010700     05  WS-HIST-RATIO-SET       OCCURS 3 TIMES.
010800         10  WS-HIST-RATIO-YR    OCCURS 5 TIMES
010900                                 PIC S9(01)V9(06).
011000     05  FILLER                  PIC X(06).
011100
011200 01  WS-AVERAGE-RATIOS.
011300     05  WS-AVG-EBITDA-MGN       PIC S9(01)V9(06) VALUE ZERO.
011400     05  WS-AVG-CAPEX-PCT        PIC S9(01)V9(06) VALUE ZERO.
011500     05  WS-AVG-NWC-PCT          PIC S9(01)V9(06) VALUE ZERO.
011600     05  FILLER                  PIC X(06).
011700
011800*    CAPITAL-STRUCTURE AND DISCOUNT-RATE WORK AREA.
011900 01  WS-WACC-COMPONENTS.
012000     05  WS-COST-EQUITY          PIC S9(01)V9(06) VALUE ZERO.
012100     05  WS-WEIGHT-EQUITY        PIC S9(01)V9(06) VALUE ZERO.
012200     05  WS-WEIGHT-DEBT          PIC S9(01)V9(06) VALUE ZERO.
012300     05  WS-AFTER-TAX-COST-DEBT  PIC S9(01)V9(06) VALUE ZERO.
012400     05  WS-WACC                 PIC S9(01)V9(06) VALUE ZERO.
012500     05  WS-BASE-WACC            PIC S9(01)V9(06) VALUE ZERO.
012600     05  FILLER                  PIC X(06).
012700
012800*    FIVE-YEAR PROJECTION ARRAYS.  MONETARY AMOUNTS ARE IN
012900*    BILLIONS, TWO DECIMALS.
013000 01  WS-PROJECTION-SERIES.
013100     05  WS-PROJ-REV             OCCURS 5 TIMES
013200                                 PIC S9(11)V9(02) VALUE ZERO.
013300     05  WS-PROJ-EBITDA          OCCURS 5 TIMES
013400                                 PIC S9(11)V9(02) VALUE ZERO.
013500     05  WS-PROJ-DEPR            OCCURS 5 TIMES
013600                                 PIC S9(11)V9(02) VALUE ZERO.
013700     05  WS-PROJ-EBIT            OCCURS 5 TIMES
013800                                 PIC S9(11)V9(02) VALUE ZERO.
013900     05  WS-PROJ-TAX             OCCURS 5 TIMES
014000                                 PIC S9(11)V9(02) VALUE ZERO.
014100     05  WS-PROJ-NOPAT           OCCURS 5 TIMES
014200                                 PIC S9(11)V9(02) VALUE ZERO.
014300     05  WS-PROJ-CAPEX           OCCURS 5 TIMES
014400                                 PIC S9(11)V9(02) VALUE ZERO.
014500     05  WS-PROJ-NWC             OCCURS 5 TIMES
014600                                 PIC S9(11)V9(02) VALUE ZERO.
014700     05  WS-PROJ-DELTA-NWC       OCCURS 5 TIMES
014800                                 PIC S9(11)V9(02) VALUE ZERO.
014900     05  WS-PROJ-FCF             OCCURS 5 TIMES
015000                                 PIC S9(11)V9(02) VALUE ZERO.
015100     05  WS-DISC-FACTOR          OCCURS 5 TIMES
015200                                 PIC S9(01)V9(06) VALUE ZERO.
015300     05  WS-PROJ-PV-FCF          OCCURS 5 TIMES
015400                                 PIC S9(11)V9(02) VALUE ZERO.
015450     05  FILLER                  PIC X(04).
015500 01  WS-PROJECTION-MONEY-VIEW REDEFINES WS-PROJECTION-SERIES.
015600     05  WS-PROJ-MONEY-SET       OCCURS 10 TIMES.
015700         10  WS-PROJ-MONEY-YR    OCCURS 5 TIMES
015800                                 PIC S9(11)V9(02).
015900     05  FILLER                  PIC S9(01)V9(06) OCCURS 5 TIMES.
016000     05  FILLER                  PIC S9(11)V9(02) OCCURS 5 TIMES.
016050     05  FILLER                  PIC X(04).
016100
016200*    VALUATION RESULT FIELDS.
016300 01  WS-VALUATION-RESULTS.
016400     05  WS-PV-FCF-TOTAL         PIC S9(11)V9(02) VALUE ZERO.
016500     05  WS-TERM-FCF             PIC S9(11)V9(02) VALUE ZERO.
016600     05  WS-TERMINAL-VALUE       PIC S9(11)V9(02) VALUE ZERO.
016700     05  WS-PV-TERMINAL          PIC S9(11)V9(02) VALUE ZERO.
016800     05  WS-ENTERPRISE-VALUE     PIC S9(11)V9(02) VALUE ZERO.
016900     05  WS-EQUITY-VALUE         PIC S9(11)V9(02) VALUE ZERO.
017000     05  WS-NET-DEBT             PIC S9(11)V9(02) VALUE ZERO.
017100     05  WS-TARGET-PRICE         PIC S9(09)V9(02) VALUE ZERO.
017200     05  FILLER                  PIC X(06).
017300 01  WS-VALUATION-RESULTS-FLAT-VIEW
017400                                 REDEFINES WS-VALUATION-RESULTS.
017500     05  WS-VR-FLAT-AMOUNT       PIC S9(11)V9(02) OCCURS 7 TIMES.
017600     05  WS-VR-FLAT-TARGET       PIC S9(09)V9(02).
017700     05  FILLER                  PIC X(06).
017800
017900*    SENSITIVITY GRID -- ROWS ARE WACC (BASE -1%, BASE, BASE+1%),
018000*    COLUMNS ARE TERMINAL GROWTH 2.0 / 3.0 / 4.0 PERCENT.
018100 01  WS-SENSITIVITY-GRID.
018200     05  WS-SENS-WACC-VAL        OCCURS 3 TIMES
018300                                 PIC S9(01)V9(06) VALUE ZERO.
018400     05  WS-SENS-G-VAL           OCCURS 3 TIMES
018500                                 PIC S9(01)V9(06) VALUE ZERO.
018550     05  WS-SENS-PRICE-ROW       OCCURS 3 TIMES.
018560         10  WS-SENS-PRICE       OCCURS 3 TIMES
018570                                 PIC S9(09)V9(02) VALUE ZERO.
018580     05  FILLER                  PIC X(06).
018900
019000 01  WS-RATE-SWITCHES.
019100     05  WS-ZERO-GROWTH-SW       PIC X(01)      VALUE SPACE.
019200         88  SW-WACC-LE-TERM-G                  VALUE "Y".
019250     05  FILLER                  PIC X(05).
019300
019400*    REPORT-PRINTING WORK AREAS -- HEADINGS AND DETAIL LINES
019500*    LOCAL TO THIS ENGINE, IN THE SHOP'S EDITED-PICTURE STYLE.
019600 01  WS-BLOCK-HEADING-LINE.
019700     05  FILLER                  PIC X(20)
019800                         VALUE "DCF / FCFF VALUATION".
019900     05  FILLER                  PIC X(112) VALUE SPACES.
020000
020100 01  WS-ASSUMPTION-LINE.
020200     05  FILLER                  PIC X(20) VALUE
020300                         "REVENUE GROWTH    : ".
020400     05  DET-REV-GROWTH-PCT      PIC ZZ9.9   VALUE ZERO.
020500     05  FILLER                  PIC X(01) VALUE "%".
020600     05  FILLER                  PIC X(89) VALUE SPACES.
020700
020800 01  WS-WACC-LINE.
020900     05  FILLER                  PIC X(20) VALUE
021000                         "WACC              : ".
021100     05  DET-WACC-PCT            PIC ZZ9.9   VALUE ZERO.
021200     05  FILLER                  PIC X(01) VALUE "%".
021300     05  FILLER                  PIC X(89) VALUE SPACES.
021400
021500 01  WS-TERMG-LINE.
021600     05  FILLER                  PIC X(20) VALUE
021700                         "TERMINAL GROWTH   : ".
021800     05  DET-TERMG-PCT           PIC ZZ9.9   VALUE ZERO.
021900     05  FILLER                  PIC X(01) VALUE "%".
022000     05  FILLER                  PIC X(89) VALUE SPACES.
022100
022200 01  WS-RESULT-LINE.
022300     05  FILLER                  PIC X(20) VALUE SPACES.
022400     05  DET-RESULT-LABEL        PIC X(22) VALUE SPACES.
022500     05  DET-RESULT-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99
022600                                 VALUE ZERO.
022700     05  FILLER                  PIC X(86) VALUE SPACES.
022800
022900 01  WS-TARGET-LINE.
023000     05  FILLER                  PIC X(20) VALUE
023100                         "TARGET PRICE/SHARE: ".
023200     05  DET-TARGET-PRICE        PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
023300     05  FILLER                  PIC X(93) VALUE SPACES.
023400
023500 01  WS-SENS-HEADING-LINE.
023600     05  DET-SENS-CORNER         PIC X(09) VALUE "WACC\\G   ".
023700     05  DET-SENS-G-HDR          PIC X(11) OCCURS 3 TIMES.
023800     05  FILLER                  PIC X(90) VALUE SPACES.
023900
024000 01  WS-SENS-DETAIL-LINE.
024050     05  FILLER                  PIC X(02) VALUE "W=".
024060     05  DET-SENS-W-PCT          PIC ZZ9.9 VALUE ZERO.
024070     05  FILLER                  PIC X(01) VALUE "%".
024080     05  FILLER                  PIC X(01) VALUE SPACE.
024200     05  DET-SENS-CELL           PIC Z,ZZZ,ZZ9  OCCURS 3 TIMES.
024300     05  FILLER                  PIC X(90) VALUE SPACES.
024400
024500 PROCEDURE DIVISION.
024600 DECLARATIVES.
024700 FILE-ERROR-HANDLER SECTION.
024800     USE AFTER ERROR PROCEDURE ON DERV-FILE
024900                                   ASSUMP-FILE
025000                                   REPORT-FILE.
025100 900000-DECL-STATUS-CHECK.
025200     DISPLAY SPACE
025300     DISPLAY "+---+----+---+----+---+----+"
025400     DISPLAY "| DCFMODEL FILE STATUS ERROR |"
025500     DISPLAY "+---+----+---+----+---+----+"
025600     DISPLAY "| DERVIN   STATUS: [" FS-DERV-FILE   "]."
025700     DISPLAY "| ASSUMPIN STATUS: [" FS-ASSUMP-FILE "]."
025800     DISPLAY "| VALRPT   STATUS: [" FS-REPORT-FILE "]."
025900     DISPLAY "+---+----+---+----+---+----+".
026000 END DECLARATIVES.
026100
026200 MAIN-PARAGRAPH.
026300     PERFORM 100000-START-BEGIN-PROGRAM
026400        THRU 100000-FINISH-BEGIN-PROGRAM
026500
026600     PERFORM 200000-START-COMPUTE-HISTORICAL-RATIOS
026700        THRU 200000-FINISH-COMPUTE-HISTORICAL-RATIOS
026800
026900     PERFORM 300000-START-COMPUTE-WACC
027000        THRU 300000-FINISH-COMPUTE-WACC
027100
027200     PERFORM 400000-START-PROJECT-FIVE-YEARS
027300        THRU 400000-FINISH-PROJECT-FIVE-YEARS
027400
027500     PERFORM 500000-START-COMPUTE-ENTERPRISE-VALUE
027600        THRU 500000-FINISH-COMPUTE-ENTERPRISE-VALUE
027700
027800     PERFORM 600000-START-PRINT-DCF-BLOCK
027900        THRU 600000-FINISH-PRINT-DCF-BLOCK
028000
028100     PERFORM 700000-START-PRINT-SENSITIVITY-TABLE
028200        THRU 700000-FINISH-PRINT-SENSITIVITY-TABLE
028300
028400     CLOSE DERV-FILE ASSUMP-FILE REPORT-FILE
028500
028600     STOP RUN.
028700
028800 100000-START-BEGIN-PROGRAM.
028900     OPEN INPUT  DERV-FILE
029000     OPEN INPUT  ASSUMP-FILE
029100     OPEN OUTPUT REPORT-FILE
029200
029300     READ DERV-FILE RECORD
029400         AT END
029500             DISPLAY "DCFMODEL -- DERVIN IS EMPTY. RUN ABORTED."
029600             STOP RUN
029700     END-READ
029800
029900     READ ASSUMP-FILE RECORD
030000         AT END
030100             DISPLAY "DCFMODEL -- ASSUMPIN IS EMPTY. RUN ABORTED."
030200             STOP RUN
030300     END-READ.
030400 100000-FINISH-BEGIN-PROGRAM.
030500     EXIT.
030600
030700*    HISTORICAL RATIOS PER YEAR -- EBITDA/REV, CAPEX/REV,
030800*    NWC/REV -- AND THEIR SIMPLE AVERAGES.  ZERO REVENUE
030900*    CONTRIBUTES A ZERO RATIO RATHER THAN DIVIDING BY ZERO.
031000 200000-START-COMPUTE-HISTORICAL-RATIOS.
031100     PERFORM 210000-START-ONE-YEAR-RATIO
031200        THRU 210000-FINISH-ONE-YEAR-RATIO
031300     VARYING WS-PROJ-YEAR FROM CTE-01 BY CTE-01
031400       UNTIL WS-PROJ-YEAR GREATER CTE-05
031500
031600     COMPUTE WS-AVG-EBITDA-MGN =
031700             (WS-HIST-EBITDA-MGN(1) + WS-HIST-EBITDA-MGN(2) +
031800              WS-HIST-EBITDA-MGN(3) + WS-HIST-EBITDA-MGN(4) +
031900              WS-HIST-EBITDA-MGN(5)) / CTE-05
032000     COMPUTE WS-AVG-CAPEX-PCT =
032100             (WS-HIST-CAPEX-PCT(1) + WS-HIST-CAPEX-PCT(2) +
032200              WS-HIST-CAPEX-PCT(3) + WS-HIST-CAPEX-PCT(4) +
032300              WS-HIST-CAPEX-PCT(5)) / CTE-05
032400     COMPUTE WS-AVG-NWC-PCT =
032500             (WS-HIST-NWC-PCT(1) + WS-HIST-NWC-PCT(2) +
032600              WS-HIST-NWC-PCT(3) + WS-HIST-NWC-PCT(4) +
032700              WS-HIST-NWC-PCT(5)) / CTE-05.
032800 200000-FINISH-COMPUTE-HISTORICAL-RATIOS.
032900     EXIT.
033000
033100 210000-START-ONE-YEAR-RATIO.
033200     IF DERV-REV(WS-PROJ-YEAR) NOT EQUAL ZERO
033300         COMPUTE WS-HIST-EBITDA-MGN(WS-PROJ-YEAR) =
033400                 DERV-EBITDA(WS-PROJ-YEAR) /
033500                 DERV-REV(WS-PROJ-YEAR)
033600         COMPUTE WS-HIST-CAPEX-PCT(WS-PROJ-YEAR) =
033700                 DERV-CAPEX(WS-PROJ-YEAR) /
033800                 DERV-REV(WS-PROJ-YEAR)
033900         COMPUTE WS-HIST-NWC-PCT(WS-PROJ-YEAR) =
034000                 DERV-NWC(WS-PROJ-YEAR) /
034100                 DERV-REV(WS-PROJ-YEAR)
034200     ELSE
034300         MOVE ZERO TO WS-HIST-EBITDA-MGN(WS-PROJ-YEAR)
034400         MOVE ZERO TO WS-HIST-CAPEX-PCT(WS-PROJ-YEAR)
034500         MOVE ZERO TO WS-HIST-NWC-PCT(WS-PROJ-YEAR)
034600     END-IF.
034700 210000-FINISH-ONE-YEAR-RATIO.
034800     EXIT.
034900
035000*    KE = RF + BETA * MARKET PREMIUM
035100*    WE = 1 / (1 + D/E); WD = (D/E) / (1 + D/E)
035200*    WACC = WE*KE + WD*KD*(1-TAX)
035300 300000-START-COMPUTE-WACC.
035400     COMPUTE WS-COST-EQUITY =
035500             ASMP-RISK-FREE + ASMP-BETA * ASMP-MARKET-PREMIUM
035600     COMPUTE WS-WEIGHT-EQUITY =
035700             1 / (1 + ASMP-DEBT-EQUITY)
035800     COMPUTE WS-WEIGHT-DEBT =
035900             ASMP-DEBT-EQUITY / (1 + ASMP-DEBT-EQUITY)
036000     COMPUTE WS-AFTER-TAX-COST-DEBT =
036100             ASMP-COST-DEBT * (1 - ASMP-TAX-RATE)
036200     COMPUTE WS-WACC =
036300             WS-WEIGHT-EQUITY * WS-COST-EQUITY +
036400             WS-WEIGHT-DEBT * WS-AFTER-TAX-COST-DEBT
036500     MOVE WS-WACC TO WS-BASE-WACC.
036600 300000-FINISH-COMPUTE-WACC.
036700     EXIT.
036800
036900*    FIVE-YEAR PROJECTION.  BASE REVENUE IS THE LAST HISTORICAL
037000*    YEAR; BASE NWC IS THE LAST HISTORICAL NWC.  DEPRECIATION
037100*    IS ASSUMED EQUAL TO CAPEX (SHOP SIMPLIFICATION).
037200 400000-START-PROJECT-FIVE-YEARS.
037300     PERFORM 410000-START-ONE-PROJECTION-YEAR
037400        THRU 410000-FINISH-ONE-PROJECTION-YEAR
037500     VARYING WS-PROJ-YEAR FROM CTE-01 BY CTE-01
037600       UNTIL WS-PROJ-YEAR GREATER CTE-05.
037700 400000-FINISH-PROJECT-FIVE-YEARS.
037800     EXIT.
037900
038000 410000-START-ONE-PROJECTION-YEAR.
038100     IF WS-PROJ-YEAR EQUAL CTE-01
038200         COMPUTE WS-PROJ-REV(WS-PROJ-YEAR) =
038300                 DERV-REV(5) * (1 + ASMP-REV-GROWTH)
038400         COMPUTE WS-PROJ-NWC(WS-PROJ-YEAR) =
038500                 WS-PROJ-REV(WS-PROJ-YEAR) * WS-AVG-NWC-PCT
038600         COMPUTE WS-PROJ-DELTA-NWC(WS-PROJ-YEAR) =
038700                 WS-PROJ-NWC(WS-PROJ-YEAR) - DERV-NWC(5)
038800     ELSE
038900         COMPUTE WS-PROJ-REV(WS-PROJ-YEAR) =
039000                 WS-PROJ-REV(WS-PROJ-YEAR - 1) *
039100                 (1 + ASMP-REV-GROWTH)
039200         COMPUTE WS-PROJ-NWC(WS-PROJ-YEAR) =
039300                 WS-PROJ-REV(WS-PROJ-YEAR) * WS-AVG-NWC-PCT
039400         COMPUTE WS-PROJ-DELTA-NWC(WS-PROJ-YEAR) =
039500                 WS-PROJ-NWC(WS-PROJ-YEAR) -
039600                 WS-PROJ-NWC(WS-PROJ-YEAR - 1)
039700     END-IF
039800
039900     COMPUTE WS-PROJ-EBITDA(WS-PROJ-YEAR) =
040000             WS-PROJ-REV(WS-PROJ-YEAR) * WS-AVG-EBITDA-MGN
040100     COMPUTE WS-PROJ-DEPR(WS-PROJ-YEAR) =
040200             WS-PROJ-REV(WS-PROJ-YEAR) * WS-AVG-CAPEX-PCT
040300     COMPUTE WS-PROJ-CAPEX(WS-PROJ-YEAR) =
040400             WS-PROJ-REV(WS-PROJ-YEAR) * WS-AVG-CAPEX-PCT
040500     COMPUTE WS-PROJ-EBIT(WS-PROJ-YEAR) =
040600             WS-PROJ-EBITDA(WS-PROJ-YEAR) -
040700             WS-PROJ-DEPR(WS-PROJ-YEAR)
040800     COMPUTE WS-PROJ-TAX(WS-PROJ-YEAR) =
040900             WS-PROJ-EBIT(WS-PROJ-YEAR) * ASMP-TAX-RATE
041000     COMPUTE WS-PROJ-NOPAT(WS-PROJ-YEAR) =
041100             WS-PROJ-EBIT(WS-PROJ-YEAR) - WS-PROJ-TAX(WS-PROJ-YEAR)
041200     COMPUTE WS-PROJ-FCF(WS-PROJ-YEAR) =
041300             WS-PROJ-NOPAT(WS-PROJ-YEAR) +
041400             WS-PROJ-DEPR(WS-PROJ-YEAR) -
041500             WS-PROJ-CAPEX(WS-PROJ-YEAR) -
041600             WS-PROJ-DELTA-NWC(WS-PROJ-YEAR)
041700     COMPUTE WS-DISC-FACTOR(WS-PROJ-YEAR) =
041800             1 / ((1 + WS-WACC) ** WS-PROJ-YEAR)
041900     COMPUTE WS-PROJ-PV-FCF(WS-PROJ-YEAR) =
042000             WS-PROJ-FCF(WS-PROJ-YEAR) *
042100             WS-DISC-FACTOR(WS-PROJ-YEAR).
042200 410000-FINISH-ONE-PROJECTION-YEAR.
042300     EXIT.
042400
042500*    PV-FCF = SUM OF THE FIVE DISCOUNTED PROJECTION YEARS.
042600*    TERMINAL VALUE IS ZERO WHEN WACC DOES NOT EXCEED THE
042700*    TERMINAL GROWTH RATE -- NEVER A DIVIDE-BY-ZERO.
042800 500000-START-COMPUTE-ENTERPRISE-VALUE.
042900     COMPUTE WS-PV-FCF-TOTAL =
043000             WS-PROJ-PV-FCF(1) + WS-PROJ-PV-FCF(2) +
043100             WS-PROJ-PV-FCF(3) + WS-PROJ-PV-FCF(4) +
043200             WS-PROJ-PV-FCF(5)
043300
043400     IF WS-WACC NOT GREATER ASMP-TERM-GROWTH
043500         MOVE ZERO TO WS-TERMINAL-VALUE
043600         MOVE ZERO TO WS-PV-TERMINAL
043700     ELSE
043800         COMPUTE WS-TERM-FCF =
043900                 WS-PROJ-FCF(5) * (1 + ASMP-TERM-GROWTH)
044000         COMPUTE WS-TERMINAL-VALUE =
044100                 WS-TERM-FCF / (WS-WACC - ASMP-TERM-GROWTH)
044200         COMPUTE WS-PV-TERMINAL =
044300                 WS-TERMINAL-VALUE / ((1 + WS-WACC) ** CTE-05)
044400     END-IF
044500
044600     COMPUTE WS-ENTERPRISE-VALUE =
044700             WS-PV-FCF-TOTAL + WS-PV-TERMINAL
044800
044900     MOVE ZERO TO WS-NET-DEBT
045000     COMPUTE WS-EQUITY-VALUE =
045100             WS-ENTERPRISE-VALUE - WS-NET-DEBT + DERV-TOTCASH(5)
045200
045300     IF ASMP-SHARES-OUT GREATER ZERO
045400         COMPUTE WS-TARGET-PRICE ROUNDED =
045500                 WS-EQUITY-VALUE / ASMP-SHARES-OUT * 1000
045600     ELSE
045700         MOVE ZERO TO WS-TARGET-PRICE
045800     END-IF.
045900 500000-FINISH-COMPUTE-ENTERPRISE-VALUE.
046000     EXIT.
046100
046200 600000-START-PRINT-DCF-BLOCK.
046300     WRITE REPORT-LINE FROM WS-BLOCK-HEADING-LINE
046400     MOVE SPACES TO REPORT-LINE
046500     WRITE REPORT-LINE
046600
046700     COMPUTE DET-REV-GROWTH-PCT = ASMP-REV-GROWTH * 100
046800     WRITE REPORT-LINE FROM WS-ASSUMPTION-LINE
046900
047000     COMPUTE DET-WACC-PCT = WS-WACC * 100
047100     WRITE REPORT-LINE FROM WS-WACC-LINE
047200
047300     COMPUTE DET-TERMG-PCT = ASMP-TERM-GROWTH * 100
047400     WRITE REPORT-LINE FROM WS-TERMG-LINE
047500
047600     MOVE "ENTERPRISE VALUE (BN) " TO DET-RESULT-LABEL
047700     MOVE WS-ENTERPRISE-VALUE      TO DET-RESULT-AMOUNT
047800     WRITE REPORT-LINE FROM WS-RESULT-LINE
047900
048000     MOVE "CASH ADDED (BN)       " TO DET-RESULT-LABEL
048100     MOVE DERV-TOTCASH(5)          TO DET-RESULT-AMOUNT
048200     WRITE REPORT-LINE FROM WS-RESULT-LINE
048300
048400     MOVE "EQUITY VALUE (BN)     " TO DET-RESULT-LABEL
048500     MOVE WS-EQUITY-VALUE          TO DET-RESULT-AMOUNT
048600     WRITE REPORT-LINE FROM WS-RESULT-LINE
048700
048800     MOVE WS-TARGET-PRICE TO DET-TARGET-PRICE
048900     WRITE REPORT-LINE FROM WS-TARGET-LINE
049000
049100     MOVE SPACES TO REPORT-LINE
049200     WRITE REPORT-LINE.
049300 600000-FINISH-PRINT-DCF-BLOCK.
049400     EXIT.
049500
049600*    SENSITIVITY TABLE -- WACC (BASE -1%, BASE, +1%) ACROSS
049700*    TERMINAL GROWTH 2.0/3.0/4.0 PERCENT.  A CELL IS ZERO WHEN
049800*    THAT ROW'S WACC DOES NOT EXCEED THAT COLUMN'S GROWTH.
049900 700000-START-PRINT-SENSITIVITY-TABLE.
050000     COMPUTE WS-SENS-WACC-VAL(1) = WS-BASE-WACC - 0.01
050100     MOVE    WS-BASE-WACC          TO WS-SENS-WACC-VAL(2)
050200     COMPUTE WS-SENS-WACC-VAL(3) = WS-BASE-WACC + 0.01
050300     MOVE 0.02 TO WS-SENS-G-VAL(1)
050400     MOVE 0.03 TO WS-SENS-G-VAL(2)
050500     MOVE 0.04 TO WS-SENS-G-VAL(3)
050600
050700     PERFORM 710000-START-SENS-ROW
050800        THRU 710000-FINISH-SENS-ROW
050900     VARYING WS-SENS-WACC-IDX FROM CTE-01 BY CTE-01
051000       UNTIL WS-SENS-WACC-IDX GREATER CTE-03
051100
051200     MOVE "TARGET PRICE SENSITIVITY -- WACC x TERMINAL GROWTH"
051300                                    TO WS-SENS-HEADING-LINE
051400     MOVE SPACES TO REPORT-LINE
051500     WRITE REPORT-LINE
051600     WRITE REPORT-LINE FROM WS-SENS-HEADING-LINE
051700     MOVE "   2.0%    " TO DET-SENS-G-HDR(1)
051800     MOVE "   3.0%    " TO DET-SENS-G-HDR(2)
051900     MOVE "   4.0%    " TO DET-SENS-G-HDR(3)
052000     MOVE "WACC\\G   " TO DET-SENS-CORNER
052100     WRITE REPORT-LINE FROM WS-SENS-HEADING-LINE
052200
052300     PERFORM 720000-START-SENS-PRINT-ROW
052400        THRU 720000-FINISH-SENS-PRINT-ROW
052500     VARYING WS-SENS-WACC-IDX FROM CTE-01 BY CTE-01
052600       UNTIL WS-SENS-WACC-IDX GREATER CTE-03
052700
052800     MOVE SPACES TO REPORT-LINE
052900     WRITE REPORT-LINE.
053000 700000-FINISH-PRINT-SENSITIVITY-TABLE.
053100     EXIT.
053200
053300 710000-START-SENS-ROW.
053400     PERFORM 711000-START-SENS-CELL
053500        THRU 711000-FINISH-SENS-CELL
053600     VARYING WS-SENS-G-IDX FROM CTE-01 BY CTE-01
053700       UNTIL WS-SENS-G-IDX GREATER CTE-03.
053800 710000-FINISH-SENS-ROW.
053900     EXIT.
054000
054100*    EACH CELL RE-DISCOUNTS ITS OWN FIVE-YEAR FCF STREAM AT THE
054120*    ROW'S WACC -- THE BASE-CASE WS-PV-FCF-TOTAL IS DISCOUNTED
054140*    AT THE BASE WACC ONLY AND MUST NOT BE REUSED HERE.
054160 711000-START-SENS-CELL.
054200     IF WS-SENS-WACC-VAL(WS-SENS-WACC-IDX) NOT GREATER
054300        WS-SENS-G-VAL(WS-SENS-G-IDX)
054400         MOVE ZERO TO
054500              WS-SENS-PRICE(WS-SENS-WACC-IDX, WS-SENS-G-IDX)
054600     ELSE
054620         MOVE ZERO TO WS-SENS-PV-FCF-TOTAL
054640         PERFORM 712000-START-SENS-DISCOUNT-YEAR
054660            THRU 712000-FINISH-SENS-DISCOUNT-YEAR
054680         VARYING WS-SENS-YEAR-IDX FROM CTE-01 BY CTE-01
054690           UNTIL WS-SENS-YEAR-IDX GREATER CTE-05
054700         COMPUTE WS-TERM-FCF =
054800                 WS-PROJ-FCF(5) *
054900                 (1 + WS-SENS-G-VAL(WS-SENS-G-IDX))
055000         COMPUTE WS-TERMINAL-VALUE =
055100                 WS-TERM-FCF /
055200                 (WS-SENS-WACC-VAL(WS-SENS-WACC-IDX) -
055300                  WS-SENS-G-VAL(WS-SENS-G-IDX))
055400         COMPUTE WS-PV-TERMINAL =
055500                 WS-TERMINAL-VALUE /
055600                 ((1 + WS-SENS-WACC-VAL(WS-SENS-WACC-IDX))
055700                                                  ** CTE-05)
055800         COMPUTE WS-ENTERPRISE-VALUE =
055900                 WS-SENS-PV-FCF-TOTAL + WS-PV-TERMINAL
056000         COMPUTE WS-EQUITY-VALUE =
056100                 WS-ENTERPRISE-VALUE - WS-NET-DEBT +
056200                 DERV-TOTCASH(5)
056300         IF ASMP-SHARES-OUT GREATER ZERO
056400             COMPUTE
056500             WS-SENS-PRICE(WS-SENS-WACC-IDX, WS-SENS-G-IDX)
056600                                                  ROUNDED =
056700                 WS-EQUITY-VALUE / ASMP-SHARES-OUT * 1000
056800         ELSE
056900             MOVE ZERO TO
057000              WS-SENS-PRICE(WS-SENS-WACC-IDX, WS-SENS-G-IDX)
057100         END-IF
057200     END-IF.
057300 711000-FINISH-SENS-CELL.
057400     EXIT.
057420
057440*    ONE YEAR'S CONTRIBUTION TO THE SENSITIVITY CELL'S OWN PV-FCF
057460*    SUM, DISCOUNTED AT THE ROW'S WACC RATHER THAN THE BASE WACC.
057480 712000-START-SENS-DISCOUNT-YEAR.
057500     COMPUTE WS-SENS-DISC-FACTOR =
057520             1 / ((1 + WS-SENS-WACC-VAL(WS-SENS-WACC-IDX))
057540                                     ** WS-SENS-YEAR-IDX)
057560     COMPUTE WS-SENS-PV-FCF-TOTAL =
057580             WS-SENS-PV-FCF-TOTAL +
057600             WS-PROJ-FCF(WS-SENS-YEAR-IDX) * WS-SENS-DISC-FACTOR.
057620 712000-FINISH-SENS-DISCOUNT-YEAR.
057640     EXIT.
057660
057680 720000-START-SENS-PRINT-ROW.
057700     COMPUTE DET-SENS-W-PCT ROUNDED =
057800             WS-SENS-WACC-VAL(WS-SENS-WACC-IDX) * 100
057900     MOVE WS-SENS-PRICE(WS-SENS-WACC-IDX, 1) TO DET-SENS-CELL(1)
058000     MOVE WS-SENS-PRICE(WS-SENS-WACC-IDX, 2) TO DET-SENS-CELL(2)
058100     MOVE WS-SENS-PRICE(WS-SENS-WACC-IDX, 3) TO DET-SENS-CELL(3)
058200     WRITE REPORT-LINE FROM WS-SENS-DETAIL-LINE.
058300 720000-FINISH-SENS-PRINT-ROW.
058400     EXIT.
058500
058600 END PROGRAM DCFMODEL.
