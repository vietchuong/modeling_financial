000100*****************************************************************
000200*                                                               *
000300*   DERVREC  --  DERIVED ANNUAL-SERIES WORK RECORD              *
000400*                                                               *
000500*   HAND-OFF RECORD BETWEEN STMTXTR (WHICH BUILDS IT FROM THE   *
000600*   THREE STATEMENT FILES) AND THE FOUR VALUATION ENGINES       *
000700*   (WHICH READ IT AS INPUT).  NOT ONE OF THE ORIGINAL STATE-   *
000800*   MENT FILES -- THIS IS THE SHOP'S OWN WORK FILE, SO IT HAS   *
000900*   NO COUNTERPART ON THE WIRE FROM THE DATA SUPPLIER.  FIVE    *
001000*   FISCAL YEARS, OLDEST FIRST, MATCHING THE INPUT LAYOUT.      *
001100*                                                               *
001200*****************************************************************
001300*   M A I N T E N A N C E   H I S T O R Y                       *
001400*   DATE       BY    REQUEST     DESCRIPTION                    *
001500*   --------   ----  ----------  ------------------------------*
001600*   08/14/86   RMH   WP-1042     ORIGINAL LAYOUT -- REV, EBITDA,*
001700*                                CAPEX, NWC ONLY (DCF ENGINE).  *
001800*   06/09/90   RMH   WP-1587     ADDED DEPR, NI, NETBORR, DIV   *
001900*                                FOR THE FCFE AND DDM ENGINES.  *
002000*   04/22/94   GFC   WP-2208     ADDED TOTAL-CASH SERIES FOR    *
002100*                                THE DCF CASH ADD-BACK.         *
002200*****************************************************************
002300 01  DERV-SERIES-REC.
002400     05  DERV-REV                OCCURS 5 TIMES
002500                                 PIC S9(09)V9(02).
002600     05  DERV-EBITDA             OCCURS 5 TIMES
002700                                 PIC S9(09)V9(02).
002800     05  DERV-CAPEX              OCCURS 5 TIMES
002900                                 PIC S9(09)V9(02).
003000     05  DERV-NWC                OCCURS 5 TIMES
003100                                 PIC S9(09)V9(02).
003200     05  DERV-DEPR               OCCURS 5 TIMES
003300                                 PIC S9(09)V9(02).
003400     05  DERV-NI                 OCCURS 5 TIMES
003500                                 PIC S9(09)V9(02).
003600     05  DERV-NETBORR            OCCURS 5 TIMES
003700                                 PIC S9(09)V9(02).
003800     05  DERV-DIV                OCCURS 5 TIMES
003900                                 PIC S9(09)V9(02).
004000     05  DERV-TOTCASH            OCCURS 5 TIMES
004100                                 PIC S9(09)V9(02).
004200     05  FILLER                  PIC X(05).
